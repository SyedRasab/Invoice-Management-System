000100**********************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    AUDITLOG.
000500 AUTHOR.        R QURESHI.
000600 INSTALLATION.  SHAFI BULLION TRADERS DP DEPT.
000700 DATE-WRITTEN.  04-04-1988.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001000**********************************************************
001100*  PURPOSE - COMMON AUDIT-TRAIL SUBPROGRAM.  CALLED FROM
001200*  THE INVOICE CREATION AND PAYMENT POSTING PROGRAMS (AND
001300*  ANY FUTURE PROGRAM THAT NEEDS ONE) TO APPEND A SINGLE
001400*  RECORD TO THE AUDIT LOG FOR EVERY BUSINESS ACTION -
001500*  INVOICE CREATED, PAYMENT ADDED, PAYMENT DELETED, STATUS
001600*  CHANGED.  BUILT FIRST, BEFORE THE PROGRAMS THAT CALL IT,
001700*  SO THE LOG LAYOUT WOULD BE SETTLED BEFORE ANYONE WROTE
001800*  A LINE OF CALLING CODE AGAINST IT.
001900*  ONE CALL = ONE RECORD.  THE CALLER SUPPLIES EVERYTHING;
002000*  THIS PROGRAM ONLY ADDS THE TIMESTAMP AND WRITES THE LINE.
002100**********************************************************
002200*  CHANGE LOG
002300*  ----------
002400*  04-04-1988 RQ  INITIAL VERSION.                                JOB-0001
002500*  04-04-1988 RQ  TIMESTAMP TAKEN FROM FUNCTION CURRENT-          JOB-0001
002600*  04-04-1988 RQ  DATE RATHER THAN A JCL PARM - AUDIT TIME        JOB-0001
002700*  04-04-1988 RQ  SHOULD BE THE WRITE TIME, NOT THE RUN'S         JOB-0001
002800*  04-04-1988 RQ  START TIME, IN CASE A JOB STEP RUNS LONG.       JOB-0001
002900*  16-11-1990 SK  ADDED CUSTOMER AS A VALID ENTITY TYPE -         JOB-0075
003000*  16-11-1990 SK  SEE AUDREC.CPY.  NO CODE CHANGE NEEDED          JOB-0075
003100*  16-11-1990 SK  HERE, THE FIELD WAS ALREADY GENERIC.            JOB-0075
003200*  02-10-1998 AP  YEAR 2000 REVIEW - FUNCTION CURRENT-DATE        Y2K-0009
003300*  02-10-1998 AP  RETURNS A FULL 4-DIGIT CENTURY ALREADY,         Y2K-0009
003400*  02-10-1998 AP  NO CHANGE REQUIRED.                             Y2K-0009
003500*  11-01-1999 TS  Y2K SIGN-OFF - CONFIRMED WITH AUDIT.            Y2K-0011
003600*  30-08-2001 MI  DISPLAY ADDED ON A WRITE FAILURE - WE           JOB-0206
003700*  30-08-2001 MI  WERE SILENTLY LOSING AUDIT ROWS WHEN THE        JOB-0206
003800*  30-08-2001 MI  LOG VOLUME FILLED UP OVER A LONG WEEKEND.       JOB-0206
003900*  03-11-2005 SK  INTERNAL STANDARDS REVIEW FLAGGED NO 77-LEVEL   JOB-0283
004000*  03-11-2005 SK  ITEMS ANYWHERE IN THE PROGRAM. ADDED A 77-LEVEL JOB-0283
004100*  03-11-2005 SK  CALL-SEQUENCE COUNTER, INCREMENTED ON EVERY     JOB-0283
004200*  03-11-2005 SK  ENTRY AND ECHOED ON A WRITE-FAILURE DISPLAY SO  JOB-0283
004300*  03-11-2005 SK  OPERATIONS CAN TIE A FAILURE BACK TO ITS        JOB-0283
004400*  03-11-2005 SK  POSITION IN THE CALLING PROGRAM'S RUN.          JOB-0283
004500**********************************************************
004600 ENVIRONMENT DIVISION.
004700*---------------------------------------------------------
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS PBS-NUMERIC-CLASS IS '0' THRU '9'
005200     UPSI-0 IS PBS-RUN-SWITCH-0.
005300*---------------------------------------------------------
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT AUDIT-LOG-FILE
005700            ASSIGN TO 'AUDTLOG'
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS FS-AUDTLOG.
006000
006100**********************************************************
006200 DATA DIVISION.
006300*---------------------------------------------------------
006400 FILE SECTION.
006500 FD  AUDIT-LOG-FILE
006600     LABEL RECORDS ARE STANDARD.
006700     COPY AUDREC.
006800
006900**********************************************************
007000 WORKING-STORAGE SECTION.
007100
007200 01  WS-FILE-STATUSES.
007300     05  FS-AUDTLOG                  PIC XX.
007400         88  AUDTLOG-OK                   VALUE '00'.
007500
007600*    FUNCTION CURRENT-DATE returns a 21-character string -
007700*    CCYYMMDDHHMMSShh+HHMM.  ONLY THE FIRST 14 CHARACTERS
007800*    (THE STAMP ITSELF) ARE KEPT ON THE AUDIT RECORD.
007900 01  WS-CURRENT-TIMESTAMP            PIC X(21).
008000 01  WS-CURRENT-TIMESTAMP-R REDEFINES WS-CURRENT-TIMESTAMP.
008100     05  WS-TS-CCYYMMDDHHMMSS        PIC X(14).
008200     05  FILLER                      PIC X(7).
008300
008400*    broken out purely so a write-failure DISPLAY (see
008500*    900-CHECK-WRITE-STATUS) can echo a readable stamp
008600 01  WS-TS-CCYYMMDDHHMMSS-R REDEFINES WS-TS-CCYYMMDDHHMMSS.
008700     05  WS-TS-CCYY                  PIC 9(4).
008800     05  WS-TS-MM                    PIC 9(2).
008900     05  WS-TS-DD                    PIC 9(2).
009000     05  WS-TS-HH                    PIC 9(2).
009100     05  WS-TS-MIN                   PIC 9(2).
009200     05  WS-TS-SS                    PIC 9(2).
009300
009400
009500*    RUN-LIFE CALL COUNTER - NOT PART OF THE AUDIT RECORD,
009600*    JUST A DIAGNOSTIC AID FOR 900-CHECK-WRITE-STATUS SO A
009700*    WRITE FAILURE CAN BE TIED BACK TO ITS CALL NUMBER.
009800 77  WC-CALL-SEQUENCE             PIC S9(7)  COMP VALUE ZERO.
009900
010000 LINKAGE SECTION.
010100*---------------------------------------------------------
010200 01  WA-USER                         PIC X(10).
010300 01  WA-ACTION                       PIC X(16).
010400 01  WA-ENTITY-TYPE                  PIC X(8).
010500 01  WA-ENTITY-ID                    PIC 9(6)   COMP.
010600 01  WA-DETAILS                      PIC X(60).
010700
010800**********************************************************
010900 PROCEDURE DIVISION USING WA-USER, WA-ACTION, WA-ENTITY-TYPE,
011000                           WA-ENTITY-ID, WA-DETAILS.
011100 000-AUDIT-LOG-ENTRY.
011200
011300     ADD 1 TO WC-CALL-SEQUENCE
011400     PERFORM 100-BUILD-TIMESTAMP
011500     PERFORM 200-WRITE-AUDIT-RECORD
011600
011700     EXIT PROGRAM
011800     .
011900
012000**********************************************************
012100 100-BUILD-TIMESTAMP.
012200
012300     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-TIMESTAMP
012400     MOVE WS-TS-CCYYMMDDHHMMSS  TO AUD-TIMESTAMP
012500     .
012600
012700**********************************************************
012800 200-WRITE-AUDIT-RECORD.
012900
013000     OPEN EXTEND AUDIT-LOG-FILE
013100
013200     MOVE WA-USER                TO AUD-USER
013300     MOVE WA-ACTION              TO AUD-ACTION
013400     MOVE WA-ENTITY-TYPE         TO AUD-ENTITY-TYPE
013500     MOVE WA-ENTITY-ID           TO AUD-ENTITY-ID
013600     MOVE WA-DETAILS             TO AUD-DETAILS
013700
013800     WRITE AUDIT-RECORD
013900
014000     PERFORM 900-CHECK-WRITE-STATUS
014100
014200     CLOSE AUDIT-LOG-FILE
014300     .
014400
014500**********************************************************
014600*    A LOST AUDIT ROW USED TO GO UNNOTICED - JOB-0206
014700 900-CHECK-WRITE-STATUS.
014800
014900     IF NOT AUDTLOG-OK
015000         DISPLAY 'AUDITLOG - WRITE FAILED, STATUS ' FS-AUDTLOG
015100         DISPLAY '  USER      ' WA-USER
015200         DISPLAY '  ACTION    ' WA-ACTION
015300         DISPLAY '  ENTITY ID ' WA-ENTITY-ID
015400         DISPLAY '  CALL SEQ  ' WC-CALL-SEQUENCE
015500         DISPLAY '  STAMP     ' WS-TS-CCYY '-' WS-TS-MM '-'
015600                 WS-TS-DD ' ' WS-TS-HH ':' WS-TS-MIN ':'
015700                 WS-TS-SS
015800     END-IF
015900     .
