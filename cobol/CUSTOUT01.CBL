000100**********************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    CUSTOUT01.
000500 AUTHOR.        S KHAN.
000600 INSTALLATION.  SHAFI BULLION TRADERS DP DEPT.
000700 DATE-WRITTEN.  06-06-1989.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001000**********************************************************
001100*  PURPOSE - FOR EVERY CUSTOMER ON THE CUSTOMER MASTER, SUM
001200*  THE REMAINING BALANCE OF ALL OF THAT CUSTOMER'S INVOICES
001300*  EXCEPT THOSE CANCELLED, AND PRINT ONE LINE PER CUSTOMER
001400*  PLUS A GRAND TOTAL.  USED BY THE COLLECTIONS DESK TO SEE
001500*  WHO OWES WHAT WITHOUT WAITING FOR THE MONTH-END REPORTS.
001600**********************************************************
001700*  CHANGE LOG
001800*  ----------
001900*  06-06-1989 SK  INITIAL VERSION.                                JOB-0031
002000*  14-02-1991 SK  INVOICE MASTER RESCAN MOVED INTO ITS OWN        JOB-0079
002100*  14-02-1991 SK  PARAGRAPH SO IT CAN BE PERFORMED ONCE PER       JOB-0079
002200*  14-02-1991 SK  CUSTOMER (WAS INLINE, HARD TO READ).            JOB-0079
002300*  30-09-1998 AP  YEAR 2000 REVIEW - ALL DATE FIELDS ARE          Y2K-0006
002400*  30-09-1998 AP  ALREADY CCYYMMDD, NO CHANGE REQUIRED.           Y2K-0006
002500*  11-01-1999 TS  Y2K SIGN-OFF - CONFIRMED WITH AUDIT.            Y2K-0011
002600*  09-03-2003 MI  NOTE - INVOICE MASTER IS RESCANNED FROM         JOB-0231
002700*  09-03-2003 MI  THE TOP FOR EACH CUSTOMER.  FINE AT OUR         JOB-0231
002800*  09-03-2003 MI  VOLUMES; REVISIT WITH A SORT IF THE FILE        JOB-0231
002900*  09-03-2003 MI  EVER GETS INTO THE TENS OF THOUSANDS.           JOB-0231
003000*  03-11-2005 SK  INTERNAL STANDARDS REVIEW FLAGGED NO 77-LEVEL   JOB-0278
003100*  03-11-2005 SK  ITEMS ANYWHERE IN THE PROGRAM. WS-HEADLINE WAS  JOB-0278
003200*  03-11-2005 SK  ALREADY A STANDALONE DIVIDER LITERAL WITH NO    JOB-0278
003300*  03-11-2005 SK  GROUP AND NO REDEFINES - RELEVELLED TO 77 PER   JOB-0278
003400*  03-11-2005 SK  SHOP STANDARD. NO LOGIC CHANGE.                 JOB-0278
003500**********************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS PBS-NUMERIC-CLASS IS '0' THRU '9'
004100     UPSI-0 IS PBS-RUN-SWITCH-0.
004200*---------------------------------------------------------
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CUSTOMER-MASTER
004600            ASSIGN TO 'CUSTMST'
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS IS FS-CUSTMST.
004900
005000     SELECT INVOICE-MASTER
005100            ASSIGN TO 'INVMSTR'
005200            ORGANIZATION IS INDEXED
005300            ACCESS MODE IS SEQUENTIAL
005400            RECORD KEY IS INV-ID
005500            FILE STATUS IS FS-INVMSTR.
005600
005700     SELECT OUTSTANDING-LISTING
005800            ASSIGN TO 'CUSTOUTL'
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-OUTLST.
006100
006200**********************************************************
006300 DATA DIVISION.
006400*---------------------------------------------------------
006500 FILE SECTION.
006600 FD  CUSTOMER-MASTER
006700     LABEL RECORDS ARE STANDARD.
006800     COPY CUSTREC.
006900
007000 FD  INVOICE-MASTER
007100     LABEL RECORDS ARE STANDARD.
007200     COPY INVREC.
007300
007400 FD  OUTSTANDING-LISTING
007500     LABEL RECORDS ARE OMITTED.
007600 01  OUTSTANDING-LISTING-LINE        PIC X(132).
007700
007800**********************************************************
007900 WORKING-STORAGE SECTION.
008000
008100 01  WS-FILE-STATUSES.
008200     05  FS-CUSTMST                  PIC XX.
008300         88  CUSTMST-OK                   VALUE '00'.
008400         88  CUSTMST-EOF                  VALUE '10'.
008500     05  FS-INVMSTR                  PIC XX.
008600         88  INVMSTR-OK                   VALUE '00'.
008700         88  INVMSTR-EOF                  VALUE '10'.
008800     05  FS-OUTLST                   PIC XX.
008900         88  OUTLST-OK                    VALUE '00'.
009000
009100 01  WS-SWITCHES.
009200     05  WS-CUST-EOF-SWITCH          PIC X     VALUE 'N'.
009300         88  NO-MORE-CUSTOMERS            VALUE 'Y'.
009400     05  WS-INV-EOF-SWITCH           PIC X     VALUE 'N'.
009500         88  NO-MORE-INVOICES-THIS-CUST   VALUE 'Y'.
009600
009700*    accumulators
009800 01  WS-ACCUMULATORS.
009900     05  WN-CUSTOMER-BALANCE         PIC S9(11)V99 COMP-3.
010000     05  WN-GRAND-TOTAL              PIC S9(11)V99 COMP-3
010100                                                    VALUE ZERO.
010200     05  WN-CUSTOMER-COUNT           PIC S9(7) COMP VALUE ZERO.
010300     05  WN-INVOICE-COUNT            PIC S9(7) COMP VALUE ZERO.
010400
010500*    run date, broken out for the report heading
010600 01  WS-RUN-DATE                     PIC 9(8)  VALUE ZERO.
010700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010800     05  WS-RUN-DATE-CCYY            PIC 9(4).
010900     05  WS-RUN-DATE-MM              PIC 9(2).
011000     05  WS-RUN-DATE-DD              PIC 9(2).
011100
011200*    report lines
011300 77  WS-HEADLINE                     PIC X(80) VALUE ALL '-'.
011400
011500 01  WS-HEADING-LINE-1.
011600     05  FILLER                      PIC X(1)  VALUE SPACES.
011700     05  FILLER                      PIC X(40) VALUE
011800         'CUSTOMER OUTSTANDING BALANCE LISTING'.
011900     05  FILLER                      PIC X(10) VALUE
012000         'RUN DATE  '.
012100     05  WH1-RUN-CCYY                PIC 9(4).
012200     05  FILLER                      PIC X(1)  VALUE '-'.
012300     05  WH1-RUN-MM                  PIC 9(2).
012400     05  FILLER                      PIC X(1)  VALUE '-'.
012500     05  WH1-RUN-DD                  PIC 9(2).
012600     05  FILLER                      PIC X(70) VALUE SPACES.
012700
012800 01  WS-HEADING-LINE-2.
012900     05  FILLER                      PIC X(1)  VALUE SPACES.
013000     05  FILLER                      PIC X(8)  VALUE 'CUST-ID'.
013100     05  FILLER                      PIC X(4)  VALUE SPACES.
013200     05  FILLER                      PIC X(30) VALUE
013300         'CUSTOMER NAME'.
013400     05  FILLER                      PIC X(20) VALUE
013500         'OUTSTANDING BALANCE'.
013600     05  FILLER                      PIC X(69) VALUE SPACES.
013700
013800 01  WS-DETAIL-LINE.
013900     05  FILLER                      PIC X(1)  VALUE SPACES.
014000     05  WD-CUST-ID                  PIC ZZZZZ9.
014100     05  FILLER                      PIC X(6)  VALUE SPACES.
014200     05  WD-CUST-NAME                PIC X(30).
014300     05  WD-BALANCE                  PIC ZZZ,ZZZ,ZZ9.99-.
014400     05  FILLER                      PIC X(65) VALUE SPACES.
014500
014600 01  WS-TRAILER-LINE.
014700     05  FILLER                      PIC X(1)  VALUE SPACES.
014800     05  FILLER                      PIC X(20) VALUE
014900         'CUSTOMERS LISTED   '.
015000     05  WT-CUSTOMER-COUNT           PIC ZZZ,ZZ9.
015100     05  FILLER                      PIC X(10) VALUE SPACES.
015200     05  FILLER                      PIC X(20) VALUE
015300         'GRAND TOTAL OUTSTND '.
015400     05  WT-GRAND-TOTAL              PIC ZZZ,ZZZ,ZZ9.99-.
015500     05  FILLER                      PIC X(52) VALUE SPACES.
015600
015700 LINKAGE SECTION.
015800*---------------------------------------------------------
015900**********************************************************
016000 PROCEDURE DIVISION.
016100 000-CUSTOMER-OUTSTANDING.
016200
016300     PERFORM 100-INIT
016400     PERFORM 200-PROCESS-ONE-CUSTOMER UNTIL NO-MORE-CUSTOMERS
016500     PERFORM 900-END
016600
016700     STOP RUN
016800     .
016900**********************************************************
017000 100-INIT.
017100
017200     MOVE ZERO TO WN-GRAND-TOTAL
017300     MOVE ZERO TO WN-CUSTOMER-COUNT
017400
017500     OPEN INPUT  CUSTOMER-MASTER
017600     OPEN OUTPUT OUTSTANDING-LISTING
017700
017800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
017900
018000     MOVE WS-RUN-DATE-CCYY TO WH1-RUN-CCYY
018100     MOVE WS-RUN-DATE-MM   TO WH1-RUN-MM
018200     MOVE WS-RUN-DATE-DD   TO WH1-RUN-DD
018300     MOVE WS-HEADLINE      TO OUTSTANDING-LISTING-LINE
018400     WRITE OUTSTANDING-LISTING-LINE
018500     MOVE WS-HEADING-LINE-1 TO OUTSTANDING-LISTING-LINE
018600     WRITE OUTSTANDING-LISTING-LINE
018700     MOVE WS-HEADING-LINE-2 TO OUTSTANDING-LISTING-LINE
018800     WRITE OUTSTANDING-LISTING-LINE
018900     MOVE WS-HEADLINE      TO OUTSTANDING-LISTING-LINE
019000     WRITE OUTSTANDING-LISTING-LINE
019100
019200     PERFORM 110-READ-CUSTOMER-MASTER
019300     .
019400**********************************************************
019500 110-READ-CUSTOMER-MASTER.
019600
019700     READ CUSTOMER-MASTER
019800         AT END SET NO-MORE-CUSTOMERS TO TRUE
019900     END-READ
020000     .
020100**********************************************************
020200 200-PROCESS-ONE-CUSTOMER.
020300
020400     PERFORM 210-SUM-CUSTOMER-INVOICES
020500     PERFORM 220-WRITE-DETAIL-LINE
020600     PERFORM 110-READ-CUSTOMER-MASTER
020700     .
020800**********************************************************
020900*    RESCANS THE ENTIRE INVOICE MASTER FOR EVERY CUSTOMER.
021000*    ACCEPTABLE AT OUR VOLUMES - SEE CHANGE LOG.
021100 210-SUM-CUSTOMER-INVOICES.
021200
021300     MOVE ZERO TO WN-CUSTOMER-BALANCE
021400     MOVE 'N' TO WS-INV-EOF-SWITCH
021500
021600     OPEN INPUT INVOICE-MASTER
021700     PERFORM 211-READ-INVOICE-MASTER
021800     PERFORM 212-ACCUMULATE-BALANCE
021900         UNTIL NO-MORE-INVOICES-THIS-CUST
022000     CLOSE INVOICE-MASTER
022100     .
022200**********************************************************
022300 211-READ-INVOICE-MASTER.
022400
022500     READ INVOICE-MASTER
022600         AT END SET NO-MORE-INVOICES-THIS-CUST TO TRUE
022700     END-READ
022800     .
022900**********************************************************
023000 212-ACCUMULATE-BALANCE.
023100
023200     IF INV-CUST-ID = CUST-ID AND NOT INV-STAT-CANCELLED
023300         ADD INV-REMAINING-BALANCE TO WN-CUSTOMER-BALANCE
023400     END-IF
023500
023600     PERFORM 211-READ-INVOICE-MASTER
023700     .
023800**********************************************************
023900 220-WRITE-DETAIL-LINE.
024000
024100     MOVE CUST-ID          TO WD-CUST-ID
024200     MOVE CUST-NAME        TO WD-CUST-NAME
024300     MOVE WN-CUSTOMER-BALANCE TO WD-BALANCE
024400     MOVE WS-DETAIL-LINE   TO OUTSTANDING-LISTING-LINE
024500     WRITE OUTSTANDING-LISTING-LINE
024600
024700     ADD WN-CUSTOMER-BALANCE TO WN-GRAND-TOTAL
024800     ADD 1 TO WN-CUSTOMER-COUNT
024900     .
025000**********************************************************
025100 900-END.
025200
025300     MOVE WS-HEADLINE TO OUTSTANDING-LISTING-LINE
025400     WRITE OUTSTANDING-LISTING-LINE
025500
025600     MOVE WN-CUSTOMER-COUNT TO WT-CUSTOMER-COUNT
025700     MOVE WN-GRAND-TOTAL    TO WT-GRAND-TOTAL
025800     MOVE WS-TRAILER-LINE   TO OUTSTANDING-LISTING-LINE
025900     WRITE OUTSTANDING-LISTING-LINE
026000
026100     CLOSE CUSTOMER-MASTER
026200           OUTSTANDING-LISTING
026300     .
