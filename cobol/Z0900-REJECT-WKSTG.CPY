000100*
000200*  SHARED WORKING-STORAGE FOR THE POSTING RUN CONTROL REPORT
000300*  AND REJECT LISTING.  COPY THIS MEMBER INTO WORKING-STORAGE
000400*  OF EVERY BATCH PROGRAM THAT READS A REQUEST FILE.
000500*
000600*  INCLUDE WITH:  COPY Z0900-REJECT-WKSTG.
000700*
000800*  THIS MEMBER REPLACES THE OLD SQLCODE/DSNTIAR ERROR-HANDLER
000900*  COPYBOOK ONCE THE SYSTEM CAME OFF THE DATABASE ENGINE AND
001000*  BACK ONTO PLAIN SEQUENTIAL FILES.  SEE THE CHANGE LOG IN
001100*  EACH CALLING PROGRAM.
001200*
001300*  WZ-ADVANCE-PROCESSED-AMT ADDED SO INVCRE01 COULD CARRY A
001400*  RUNNING TOTAL OF ADVANCE PAYMENTS POSTED ALONGSIDE THE
001500*  EXISTING INVOICED-AMOUNT TOTAL.  SEE THE INVCRE01 CHANGE
001600*  LOG, JOB-0284.
001700*
001800 01  WZ-REJECT-WORK-AREA.
001900     05  WZ-RUN-DATE                 PIC X(8)  VALUE SPACES.
002000     05  WZ-RUN-TIME                 PIC X(6)  VALUE SPACES.
002100     05  WZ-CURRENT-PARAGRAPH        PIC X(30) VALUE SPACES.
002200     05  WZ-CURRENT-SOURCE-FILE      PIC X(20) VALUE SPACES.
002300     05  WZ-REJECT-REASON            PIC X(40) VALUE SPACES.
002400     05  FILLER                      PIC X(10) VALUE SPACES.
002500
002600 01  WZ-CONTROL-COUNTERS.
002700     05  WZ-RECORDS-READ-CNT         PIC S9(7) COMP    VALUE ZERO.
002800     05  WZ-RECORDS-ACCEPTED-CNT     PIC S9(7) COMP    VALUE ZERO.
002900     05  WZ-RECORDS-REJECTED-CNT     PIC S9(7) COMP    VALUE ZERO.
003000     05  WZ-MONEY-PROCESSED-AMT      PIC S9(11)V99 COMP-3
003100                                                    VALUE ZERO.
003200     05  WZ-ADVANCE-PROCESSED-AMT    PIC S9(11)V99 COMP-3
003300                                                    VALUE ZERO.
003400
003500 01  WZ-REJECT-DETAIL-LINE.
003600     05  FILLER                      PIC X(1)  VALUE SPACES.
003700     05  WZ-RD-LABEL                 PIC X(9)  VALUE '*REJECT* '.
003800     05  WZ-RD-KEY                   PIC 9(6)  VALUE ZERO.
003900     05  FILLER                      PIC X(2)  VALUE SPACES.
004000     05  WZ-RD-REASON                PIC X(40) VALUE SPACES.
004100     05  FILLER                      PIC X(80) VALUE SPACES.
004200
004300 01  WZ-CONTROL-REPORT-LINE.
004400     05  FILLER                      PIC X(1)  VALUE SPACES.
004500     05  WZ-CR-LABEL                 PIC X(24) VALUE SPACES.
004600     05  WZ-CR-VALUE                 PIC ZZZ,ZZZ,ZZ9.99-.
004700     05  FILLER                      PIC X(85) VALUE SPACES.
