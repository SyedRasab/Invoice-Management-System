000100*
000200*  PAYMENT TRANSACTION RECORD  -  SILVER TRADING A/R SYSTEM
000300*  ONE RECORD WRITTEN PER ACCEPTED PAYMENT (INCLUDING THE
000400*  ADVANCE PAYMENT RECORDED AT INVOICE CREATION TIME).
000500*  APPENDED TO THE PAYMENT TRANSACTION FILE, NEVER REWRITTEN.
000600*  REPLACES THE OLD DB2 TUTORIAL.DEBTOR TABLE (SEE CHANGE
000700*  LOG, PAYPBS0 - THAT TABLE ONLY EVER HELD ONE ROW PER
000800*  DEBTOR SO THE SHAPE CARRIES OVER CLEANLY).
000900*
001000 01  PAYMENT-RECORD.
001100     05  PAY-ID                      PIC 9(6)      COMP.
001200     05  PAY-INV-ID                  PIC 9(6)      COMP.
001300     05  PAY-CUST-ID                 PIC 9(6)      COMP.
001400     05  PAY-AMOUNT                  PIC S9(11)V99 COMP-3.
001500     05  PAY-METHOD                  PIC X(14).
001600         88  PAY-METH-CASH                VALUE 'CASH'.
001700         88  PAY-METH-BANK                VALUE
001800                                         'BANK TRANSFER'.
001900         88  PAY-METH-CHEQUE               VALUE 'CHEQUE'.
002000         88  PAY-METH-WALLET               VALUE
002100                                         'MOBILE WALLET'.
002200     05  PAY-DATE                    PIC X(8).
002300     05  PAY-DATE-R REDEFINES PAY-DATE.
002400         10  PAY-DATE-CCYY           PIC 9(4).
002500         10  PAY-DATE-MM             PIC 9(2).
002600         10  PAY-DATE-DD             PIC 9(2).
002700     05  PAY-NOTES                   PIC X(30).
002800     05  PAY-CREATED-BY              PIC X(10).
002900     05  FILLER                      PIC X(15).
