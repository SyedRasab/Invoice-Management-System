000100*
000200*  RUN CONTROL RECORD  -  SILVER TRADING A/R SYSTEM
000300*  ONE RECORD, HOLDING THE LAST KEY VALUE HANDED OUT FOR EACH
000400*  OF THE THREE ASSIGNED-KEY FILES.  READ AT THE START OF
000500*  INVCRE01/PAYPOST01, INCREMENTED IN WORKING STORAGE AS NEW
000600*  CUSTOMERS/INVOICES/PAYMENTS ARE CREATED, REWRITTEN AT THE
000700*  END OF THE RUN.  ADDED WHEN THE SYSTEM CAME OFF DB2 AND
000800*  LOST THE IDENTITY-COLUMN KEY GENERATION IT USED TO GET FOR
000900*  FREE (SEE CHANGE LOG, INVCRE01 AND PAYPOST01).
001000*
001100 01  CONTROL-RECORD.
001200     05  CTL-LAST-CUST-ID            PIC 9(6)  COMP.
001300     05  CTL-LAST-INV-ID             PIC 9(6)  COMP.
001400     05  CTL-LAST-PAY-ID             PIC 9(6)  COMP.
001500     05  FILLER                      PIC X(20).
