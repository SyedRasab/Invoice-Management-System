000100**********************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    PAYPOST01.
000500 AUTHOR.        R QURESHI.
000600 INSTALLATION.  SHAFI BULLION TRADERS DP DEPT.
000700 DATE-WRITTEN.  11-04-1988.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001000**********************************************************
001100*  PURPOSE - POST THE DAILY PAYMENT REQUEST FILE AGAINST
001200*  THE INVOICE MASTER.  HANDLES THREE REQUEST TYPES: ADD A
001300*  PAYMENT, DELETE (REVERSE) A PAYMENT, AND MANUAL STATUS
001400*  OVERRIDE.  EVERY ACCEPTED ACTION IS AUDITED THROUGH THE
001500*  AUDITLOG SUBPROGRAM AND SUMMARISED ON THE POSTING RUN
001600*  CONTROL REPORT.
001700**********************************************************
001800*  CHANGE LOG
001900*  ----------
002000*  11-04-1988 RQ  INITIAL VERSION.  BUILT FROM THE SAME           JOB-0002
002100*  11-04-1988 RQ  SKELETON AS INVCRE01.                           JOB-0002
002200*  02-09-1988 RQ  ADDED THE PARTIALLY-PAID STATUS - READY         JOB-0015
002300*  02-09-1988 RQ  FOR MAZDURI CUSTOMERS PAYING IN STAGES.         JOB-0015
002400*  19-01-1990 SK  OVERPAYMENT NOW REJECTED INSTEAD OF             JOB-0056
002500*  19-01-1990 SK  SILENTLY CAPPED AT THE BALANCE.                 JOB-0056
002600*  23-11-1993 SK  PAYMENT DELETE (REVERSAL) REQUEST TYPE          JOB-0122
002700*  23-11-1993 SK  ADDED - USES SAME TABLE/REWRITE METHOD AS       JOB-0122
002800*  23-11-1993 SK  INVCRE01 USES FOR THE CUSTOMER MASTER.          JOB-0122
002900*  08-07-1995 MI  MANUAL STATUS UPDATE REQUEST TYPE ADDED         JOB-0150
003000*  08-07-1995 MI  FOR COLLECTIONS DESK OVERRIDES.                 JOB-0150
003100*  30-09-1998 AP  YEAR 2000 REVIEW - ALL DATE FIELDS ARE          Y2K-0005
003200*  30-09-1998 AP  ALREADY CCYYMMDD, NO CHANGE REQUIRED.           Y2K-0005
003300*  11-01-1999 TS  Y2K SIGN-OFF - CONFIRMED WITH AUDIT.            Y2K-0011
003400*  05-05-2001 TS  REJECT LISTING NOW SHOWS FIRST FAILING          JOB-0211
003500*  05-05-2001 TS  RULE ONLY, PER AUDITOR REQUEST.                 JOB-0211
003600*  17-08-2004 MI  CONTROL FILE NOW SHARED WITH INVCRE01           JOB-0244
003700*  17-08-2004 MI  FOR LAST-ASSIGNED KEY COUNTERS.                 JOB-0244
003800*  14-02-2007 AP  PAYMENT TABLE RAISED FROM 2000 TO 5000          JOB-0271
003900*  14-02-2007 AP  ENTRIES - VOLUME GROWTH.                        JOB-0271
004000*  20-11-2007 SK  INTERNAL STANDARDS REVIEW FLAGGED NO 77-LEVEL   JOB-0280
004100*  20-11-2007 SK  ITEMS ANYWHERE IN THE PROGRAM. WS-HEADLINE WAS  JOB-0280
004200*  20-11-2007 SK  ALREADY A STANDALONE DIVIDER LITERAL WITH NO    JOB-0280
004300*  20-11-2007 SK  GROUP AND NO REDEFINES - RELEVELLED TO 77 PER   JOB-0280
004400*  20-11-2007 SK  SHOP STANDARD. NO LOGIC CHANGE.                 JOB-0280
004500**********************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS PBS-NUMERIC-CLASS IS '0' THRU '9'
005100     UPSI-0 IS PBS-RUN-SWITCH-0.
005200*---------------------------------------------------------
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PAYMENT-REQUEST-FILE
005600            ASSIGN TO 'PAYREQF'
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS IS FS-PAYREQF.
005900
006000     SELECT INVOICE-MASTER
006100            ASSIGN TO 'INVMSTR'
006200            ORGANIZATION IS INDEXED
006300            ACCESS MODE IS DYNAMIC
006400            RECORD KEY IS INV-ID
006500            FILE STATUS IS FS-INVMSTR.
006600
006700     SELECT PAYMENT-FILE
006800            ASSIGN TO 'PAYTRAN'
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS FS-PAYTRAN.
007100
007200     SELECT CONTROL-FILE
007300            ASSIGN TO 'PBSCTL'
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS FS-PBSCTL.
007600
007700     SELECT REJECT-LISTING
007800            ASSIGN TO 'PAYPOSRJ'
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS IS FS-RJLIST.
008100
008200**********************************************************
008300 DATA DIVISION.
008400*---------------------------------------------------------
008500 FILE SECTION.
008600 FD  PAYMENT-REQUEST-FILE
008700     LABEL RECORDS ARE STANDARD.
008800     COPY PAYREQ.
008900
009000 FD  INVOICE-MASTER
009100     LABEL RECORDS ARE STANDARD.
009200     COPY INVREC.
009300
009400 FD  PAYMENT-FILE
009500     LABEL RECORDS ARE STANDARD.
009600     COPY PAYREC.
009700
009800 FD  CONTROL-FILE
009900     LABEL RECORDS ARE STANDARD.
010000     COPY CTLREC.
010100
010200 FD  REJECT-LISTING
010300     LABEL RECORDS ARE OMITTED.
010400 01  REJECT-LISTING-LINE             PIC X(132).
010500
010600**********************************************************
010700 WORKING-STORAGE SECTION.
010800
010900*    file status fields
011000 01  WS-FILE-STATUSES.
011100     05  FS-PAYREQF                  PIC XX.
011200         88  PAYREQF-OK                   VALUE '00'.
011300     05  FS-INVMSTR                  PIC XX.
011400         88  INVMSTR-OK                   VALUE '00'.
011500     05  FS-PAYTRAN                  PIC XX.
011600         88  PAYTRAN-OK                   VALUE '00'.
011700         88  PAYTRAN-EOF                  VALUE '10'.
011800     05  FS-PBSCTL                   PIC XX.
011900         88  PBSCTL-OK                    VALUE '00'.
012000     05  FS-RJLIST                   PIC XX.
012100         88  RJLIST-OK                    VALUE '00'.
012200
012300*    switches
012400 01  WS-SWITCHES.
012500     05  WS-EOF-SWITCH               PIC X     VALUE 'N'.
012600         88  END-OF-REQUESTS              VALUE 'Y'.
012700     05  WS-VALID-SWITCH             PIC X     VALUE 'Y'.
012800         88  REQUEST-IS-VALID              VALUE 'Y'.
012900     05  WS-FOUND-PAY-SWITCH         PIC X     VALUE 'N'.
013000         88  PAYMENT-WAS-FOUND            VALUE 'Y'.
013100     05  WS-CONTROL-REC-EXISTS-SW    PIC X     VALUE 'N'.
013200         88  CONTROL-REC-EXISTS           VALUE 'Y'.
013300
013400*    control totals and reject work area, shared shape
013500     COPY Z0900-REJECT-WKSTG.
013600
013700*    payment lookup/rewrite table, loaded from PAYMENT-FILE.
013800*    kept in a table rather than straight append-only, the
013900*    way INVCRE01 keeps the customer master, because a
014000*    delete (reversal) request has to remove a record and a
014100*    plain sequential file cannot do that in place.
014200 01  WS-PAYMENT-TABLE.
014300     05  WS-PAYMENT-COUNT            PIC S9(4) COMP VALUE ZERO.
014400     05  WS-PAY-ENTRY OCCURS 1 TO 5000 TIMES
014500                      DEPENDING ON WS-PAYMENT-COUNT
014600                      INDEXED BY WS-PAY-IDX.
014700         10  PT-PAY-ID               PIC 9(6)  COMP.
014800         10  PT-INV-ID               PIC 9(6)  COMP.
014900         10  PT-CUST-ID              PIC 9(6)  COMP.
015000         10  PT-AMOUNT               PIC S9(11)V99 COMP-3.
015100         10  PT-METHOD               PIC X(14).
015200         10  PT-DATE                 PIC X(8).
015300         10  PT-NOTES                PIC X(30).
015400         10  PT-CREATED-BY           PIC X(10).
015500         10  PT-DELETED-SW           PIC X.
015600             88  PT-IS-DELETED           VALUE 'Y'.
015700
015800*    working fields for the request being processed
015900 01  WS-WORK-FIELDS.
016000     05  WN-OLD-BALANCE              PIC S9(11)V99 COMP-3.
016100     05  WN-REVERSED-AMOUNT          PIC S9(11)V99 COMP-3.
016200     05  WN-SUBSCRIPT                PIC S9(4) COMP VALUE ZERO.
016300     05  WS-OLD-STATUS               PIC X(14).
016400
016500*    edited fields used only to build human-readable audit text
016600 01  WS-DETAIL-BUILD.
016700     05  WD-AMOUNT-ED                PIC ZZZ,ZZZ,ZZ9.99-.
016800     05  WD-BALANCE-ED               PIC ZZZ,ZZZ,ZZ9.99-.
016900
017000*    audit-log call parameters - fixed widths matching AUDREC
017100 01  WS-AUDIT-CALL-PARMS.
017200     05  WA-USER                     PIC X(10).
017300     05  WA-ACTION                   PIC X(16).
017400     05  WA-ENTITY-TYPE              PIC X(8).
017500     05  WA-ENTITY-ID                PIC 9(6)  COMP.
017600     05  WA-DETAILS                  PIC X(60).
017700
017800*    generic constants
017900 77  WS-HEADLINE                     PIC X(80) VALUE ALL '-'.
018000
018100 LINKAGE SECTION.
018200*---------------------------------------------------------
018300**********************************************************
018400 PROCEDURE DIVISION.
018500 000-POST-PAYMENTS.
018600
018700     PERFORM 100-INIT
018800     PERFORM 200-PROCESS-ONE-REQUEST UNTIL END-OF-REQUESTS
018900     PERFORM 900-END
019000
019100     STOP RUN
019200     .
019300**********************************************************
019400 100-INIT.
019500
019600     MOVE 'N' TO WS-EOF-SWITCH
019700     MOVE ZERO TO WZ-RECORDS-READ-CNT
019800     MOVE ZERO TO WZ-RECORDS-ACCEPTED-CNT
019900     MOVE ZERO TO WZ-RECORDS-REJECTED-CNT
020000     MOVE ZERO TO WZ-MONEY-PROCESSED-AMT
020100     MOVE 'PAYPOST01' TO WZ-CURRENT-SOURCE-FILE
020200
020300     OPEN INPUT  PAYMENT-REQUEST-FILE
020400     OPEN I-O    INVOICE-MASTER
020500     OPEN OUTPUT REJECT-LISTING
020600     OPEN I-O    CONTROL-FILE
020700
020800     READ CONTROL-FILE
020900         AT END CONTINUE
021000     END-READ
021100     IF PBSCTL-OK
021200         SET CONTROL-REC-EXISTS TO TRUE
021300     ELSE
021400         MOVE ZERO TO CTL-LAST-CUST-ID
021500         MOVE ZERO TO CTL-LAST-INV-ID
021600         MOVE ZERO TO CTL-LAST-PAY-ID
021700     END-IF
021800
021900     PERFORM 101-LOAD-PAYMENT-TABLE
022000
022100     MOVE WS-HEADLINE TO REJECT-LISTING-LINE
022200     WRITE REJECT-LISTING-LINE
022300     MOVE 'PAYMENT POSTING RUN - REJECT LISTING'
022400                                 TO REJECT-LISTING-LINE
022500     WRITE REJECT-LISTING-LINE
022600     MOVE WS-HEADLINE TO REJECT-LISTING-LINE
022700     WRITE REJECT-LISTING-LINE
022800
022900     PERFORM 110-READ-PAYMENT-REQUEST
023000     .
023100**********************************************************
023200 101-LOAD-PAYMENT-TABLE.
023300
023400     OPEN INPUT PAYMENT-FILE
023500     MOVE ZERO TO WS-PAYMENT-COUNT
023600
023700     PERFORM 102-READ-PAYMENT-FILE
023800     PERFORM 103-STORE-PAYMENT-ENTRY UNTIL PAYTRAN-EOF
023900
024000     CLOSE PAYMENT-FILE
024100     .
024200**********************************************************
024300 102-READ-PAYMENT-FILE.
024400
024500     READ PAYMENT-FILE
024600         AT END MOVE '10' TO FS-PAYTRAN
024700     END-READ
024800     .
024900**********************************************************
025000 103-STORE-PAYMENT-ENTRY.
025100
025200     ADD 1 TO WS-PAYMENT-COUNT
025300     SET WS-PAY-IDX TO WS-PAYMENT-COUNT
025400     MOVE PAY-ID          TO PT-PAY-ID (WS-PAY-IDX)
025500     MOVE PAY-INV-ID      TO PT-INV-ID (WS-PAY-IDX)
025600     MOVE PAY-CUST-ID     TO PT-CUST-ID (WS-PAY-IDX)
025700     MOVE PAY-AMOUNT      TO PT-AMOUNT (WS-PAY-IDX)
025800     MOVE PAY-METHOD      TO PT-METHOD (WS-PAY-IDX)
025900     MOVE PAY-DATE        TO PT-DATE (WS-PAY-IDX)
026000     MOVE PAY-NOTES       TO PT-NOTES (WS-PAY-IDX)
026100     MOVE PAY-CREATED-BY  TO PT-CREATED-BY (WS-PAY-IDX)
026200     MOVE 'N'             TO PT-DELETED-SW (WS-PAY-IDX)
026300     IF CTL-LAST-PAY-ID < PAY-ID
026400         MOVE PAY-ID TO CTL-LAST-PAY-ID
026500     END-IF
026600
026700     PERFORM 102-READ-PAYMENT-FILE
026800     .
026900**********************************************************
027000 110-READ-PAYMENT-REQUEST.
027100
027200     READ PAYMENT-REQUEST-FILE
027300         AT END SET END-OF-REQUESTS TO TRUE
027400     END-READ
027500
027600     IF NOT END-OF-REQUESTS
027700         ADD 1 TO WZ-RECORDS-READ-CNT
027800     END-IF
027900     .
028000**********************************************************
028100 200-PROCESS-ONE-REQUEST.
028200
028300     MOVE 'Y' TO WS-VALID-SWITCH
028400     MOVE SPACES TO WZ-REJECT-REASON
028500
028600     EVALUATE TRUE
028700         WHEN PYQ-TYPE-ADD
028800             PERFORM 300-ADD-PAYMENT THRU 300-ADD-PAYMENT-EXIT
028900         WHEN PYQ-TYPE-DELETE
029000             PERFORM 400-DELETE-PAYMENT THRU 400-DELETE-EXIT
029100         WHEN PYQ-TYPE-STATUS-UPDATE
029200             PERFORM 500-STATUS-UPDATE THRU 500-STATUS-EXIT
029300         WHEN OTHER
029400             MOVE 'N' TO WS-VALID-SWITCH
029500             MOVE 'INVALID REQUEST TYPE' TO WZ-REJECT-REASON
029600     END-EVALUATE
029700
029800     IF NOT REQUEST-IS-VALID
029900         PERFORM 600-WRITE-REJECT-RECORD
030000         ADD 1 TO WZ-RECORDS-REJECTED-CNT
030100     END-IF
030200
030300     PERFORM 110-READ-PAYMENT-REQUEST
030400     .
030500**********************************************************
030600 300-ADD-PAYMENT.
030700
030800     MOVE PYQ-INV-ID TO INV-ID
030900     READ INVOICE-MASTER
031000         INVALID KEY
031100             MOVE 'N' TO WS-VALID-SWITCH
031200             MOVE 'INVOICE NOT FOUND' TO WZ-REJECT-REASON
031300             GO TO 300-ADD-PAYMENT-EXIT
031400     END-READ
031500
031600     IF INV-STAT-CANCELLED
031700         MOVE 'N' TO WS-VALID-SWITCH
031800         MOVE 'CANNOT PAY CANCELLED INVOICE' TO WZ-REJECT-REASON
031900         GO TO 300-ADD-PAYMENT-EXIT
032000     END-IF
032100
032200     IF INV-STAT-PAID
032300         MOVE 'N' TO WS-VALID-SWITCH
032400         MOVE 'INVOICE ALREADY FULLY PAID' TO WZ-REJECT-REASON
032500         GO TO 300-ADD-PAYMENT-EXIT
032600     END-IF
032700
032800     IF PYQ-AMOUNT-N NOT NUMERIC OR PYQ-AMOUNT-N NOT > ZERO
032900         MOVE 'N' TO WS-VALID-SWITCH
033000         MOVE 'AMOUNT MUST BE > 0' TO WZ-REJECT-REASON
033100         GO TO 300-ADD-PAYMENT-EXIT
033200     END-IF
033300
033400     IF PYQ-AMOUNT-N > INV-REMAINING-BALANCE
033500         MOVE 'N' TO WS-VALID-SWITCH
033600         MOVE 'AMOUNT EXCEEDS REMAINING BALANCE' TO
033700                                               WZ-REJECT-REASON
033800         GO TO 300-ADD-PAYMENT-EXIT
033900     END-IF
034000
034100     IF PYQ-METHOD NOT = 'CASH'          AND
034200        PYQ-METHOD NOT = 'BANK TRANSFER' AND
034300        PYQ-METHOD NOT = 'CHEQUE'        AND
034400        PYQ-METHOD NOT = 'MOBILE WALLET'
034500         MOVE 'N' TO WS-VALID-SWITCH
034600         MOVE 'INVALID PAYMENT METHOD' TO WZ-REJECT-REASON
034700         GO TO 300-ADD-PAYMENT-EXIT
034800     END-IF
034900
035000     PERFORM 310-APPLY-ADD-PAYMENT
035100     .
035200 300-ADD-PAYMENT-EXIT.
035300     EXIT
035400     .
035500**********************************************************
035600 310-APPLY-ADD-PAYMENT.
035700
035800     ADD 1 TO CTL-LAST-PAY-ID
035900     ADD 1 TO WS-PAYMENT-COUNT
036000     SET WS-PAY-IDX TO WS-PAYMENT-COUNT
036100     MOVE CTL-LAST-PAY-ID    TO PT-PAY-ID (WS-PAY-IDX)
036200     MOVE PYQ-INV-ID         TO PT-INV-ID (WS-PAY-IDX)
036300     MOVE INV-CUST-ID        TO PT-CUST-ID (WS-PAY-IDX)
036400     MOVE PYQ-AMOUNT-N       TO PT-AMOUNT (WS-PAY-IDX)
036500     MOVE PYQ-METHOD         TO PT-METHOD (WS-PAY-IDX)
036600     MOVE PYQ-DATE           TO PT-DATE (WS-PAY-IDX)
036700     MOVE SPACES             TO PT-NOTES (WS-PAY-IDX)
036800     MOVE PYQ-USER           TO PT-CREATED-BY (WS-PAY-IDX)
036900     MOVE 'N'                TO PT-DELETED-SW (WS-PAY-IDX)
037000
037100     SUBTRACT PYQ-AMOUNT-N FROM INV-REMAINING-BALANCE
037200     PERFORM 340-DERIVE-STATUS
037300     REWRITE INVOICE-RECORD
037400
037500     MOVE PYQ-AMOUNT-N   TO WD-AMOUNT-ED
037600     MOVE INV-REMAINING-BALANCE TO WD-BALANCE-ED
037700     MOVE 'BATCH'                TO WA-USER
037800     MOVE 'PAYMENT-ADDED'        TO WA-ACTION
037900     MOVE 'INVOICE'              TO WA-ENTITY-TYPE
038000     MOVE INV-ID                 TO WA-ENTITY-ID
038100     STRING 'AMT' WD-AMOUNT-ED 'BAL' WD-BALANCE-ED
038200            'ST' INV-STATUS DELIMITED BY SIZE
038300            INTO WA-DETAILS
038400     CALL 'AUDITLOG' USING WA-USER, WA-ACTION,
038500          WA-ENTITY-TYPE, WA-ENTITY-ID, WA-DETAILS
038600
038700     ADD 1 TO WZ-RECORDS-ACCEPTED-CNT
038800     ADD PYQ-AMOUNT-N TO WZ-MONEY-PROCESSED-AMT
038900     .
039000**********************************************************
039100 400-DELETE-PAYMENT.
039200
039300     MOVE 'N' TO WS-FOUND-PAY-SWITCH
039400     SET WS-PAY-IDX TO 1
039500     SEARCH WS-PAY-ENTRY
039600         AT END CONTINUE
039700         WHEN PT-PAY-ID (WS-PAY-IDX) = PYQ-PAY-ID
039800              AND PT-DELETED-SW (WS-PAY-IDX) NOT = 'Y'
039900             SET PAYMENT-WAS-FOUND TO TRUE
040000     END-SEARCH
040100
040200     IF NOT PAYMENT-WAS-FOUND
040300         MOVE 'N' TO WS-VALID-SWITCH
040400         MOVE 'PAYMENT NOT FOUND' TO WZ-REJECT-REASON
040500         GO TO 400-DELETE-EXIT
040600     END-IF
040700
040800     MOVE PT-INV-ID (WS-PAY-IDX) TO INV-ID
040900     MOVE PT-AMOUNT (WS-PAY-IDX) TO WN-REVERSED-AMOUNT
041000     READ INVOICE-MASTER
041100         INVALID KEY
041200             MOVE 'N' TO WS-VALID-SWITCH
041300             MOVE 'INVOICE NOT FOUND' TO WZ-REJECT-REASON
041400             GO TO 400-DELETE-EXIT
041500     END-READ
041600
041700     ADD WN-REVERSED-AMOUNT TO INV-REMAINING-BALANCE
041800     PERFORM 340-DERIVE-STATUS
041900     REWRITE INVOICE-RECORD
042000
042100     SET PT-IS-DELETED (WS-PAY-IDX) TO TRUE
042200
042300     MOVE WN-REVERSED-AMOUNT TO WD-AMOUNT-ED
042400     MOVE INV-REMAINING-BALANCE TO WD-BALANCE-ED
042500     MOVE 'BATCH'                TO WA-USER
042600     MOVE 'PAYMENT-DELETED'      TO WA-ACTION
042700     MOVE 'INVOICE'              TO WA-ENTITY-TYPE
042800     MOVE INV-ID                 TO WA-ENTITY-ID
042900     STRING 'REV' WD-AMOUNT-ED 'BAL' WD-BALANCE-ED
043000            'ST' INV-STATUS DELIMITED BY SIZE
043100            INTO WA-DETAILS
043200     CALL 'AUDITLOG' USING WA-USER, WA-ACTION,
043300          WA-ENTITY-TYPE, WA-ENTITY-ID, WA-DETAILS
043400
043500     ADD 1 TO WZ-RECORDS-ACCEPTED-CNT
043600     .
043700 400-DELETE-EXIT.
043800     EXIT
043900     .
044000**********************************************************
044100 500-STATUS-UPDATE.
044200
044300     MOVE PYQ-INV-ID TO INV-ID
044400     READ INVOICE-MASTER
044500         INVALID KEY
044600             MOVE 'N' TO WS-VALID-SWITCH
044700             MOVE 'INVOICE NOT FOUND' TO WZ-REJECT-REASON
044800             GO TO 500-STATUS-EXIT
044900     END-READ
045000
045100     IF PYQ-NEW-STATUS NOT = 'DRAFT'          AND
045200        PYQ-NEW-STATUS NOT = 'UNPAID'         AND
045300        PYQ-NEW-STATUS NOT = 'PARTIALLY PAID' AND
045400        PYQ-NEW-STATUS NOT = 'PAID'           AND
045500        PYQ-NEW-STATUS NOT = 'CANCELLED'
045600         MOVE 'N' TO WS-VALID-SWITCH
045700         MOVE 'INVALID STATUS CODE' TO WZ-REJECT-REASON
045800         GO TO 500-STATUS-EXIT
045900     END-IF
046000
046100     MOVE INV-STATUS TO WS-OLD-STATUS
046200     MOVE PYQ-NEW-STATUS TO INV-STATUS
046300     REWRITE INVOICE-RECORD
046400
046500     MOVE 'BATCH'                TO WA-USER
046600     MOVE 'STATUS-CHANGED'       TO WA-ACTION
046700     MOVE 'INVOICE'              TO WA-ENTITY-TYPE
046800     MOVE INV-ID                 TO WA-ENTITY-ID
046900     STRING 'OLD ' WS-OLD-STATUS ' NEW ' INV-STATUS
047000            DELIMITED BY SIZE INTO WA-DETAILS
047100     CALL 'AUDITLOG' USING WA-USER, WA-ACTION,
047200          WA-ENTITY-TYPE, WA-ENTITY-ID, WA-DETAILS
047300
047400     ADD 1 TO WZ-RECORDS-ACCEPTED-CNT
047500     .
047600 500-STATUS-EXIT.
047700     EXIT
047800     .
047900**********************************************************
048000 340-DERIVE-STATUS.
048100
048200     IF INV-STAT-CANCELLED OR INV-STAT-DRAFT
048300         CONTINUE
048400     ELSE
048500         IF INV-REMAINING-BALANCE NOT > ZERO
048600             SET INV-STAT-PAID TO TRUE
048700         ELSE
048800             IF INV-REMAINING-BALANCE < INV-TOTAL-AMOUNT
048900                 SET INV-STAT-PARTIAL TO TRUE
049000             ELSE
049100                 SET INV-STAT-UNPAID TO TRUE
049200             END-IF
049300         END-IF
049400     END-IF
049500     .
049600**********************************************************
049700 600-WRITE-REJECT-RECORD.
049800
049900     MOVE SPACES TO WZ-REJECT-DETAIL-LINE
050000     IF PYQ-TYPE-DELETE
050100         MOVE PYQ-PAY-ID TO WZ-RD-KEY
050200     ELSE
050300         MOVE PYQ-INV-ID TO WZ-RD-KEY
050400     END-IF
050500     MOVE WZ-REJECT-REASON TO WZ-RD-REASON
050600     MOVE WZ-REJECT-DETAIL-LINE TO REJECT-LISTING-LINE
050700     WRITE REJECT-LISTING-LINE
050800     .
050900**********************************************************
051000 900-END.
051100
051200     PERFORM 910-REWRITE-PAYMENT-FILE
051300     PERFORM 920-PRINT-CONTROL-TOTALS
051400
051500     IF CONTROL-REC-EXISTS
051600         REWRITE CONTROL-RECORD
051700     ELSE
051800         WRITE CONTROL-RECORD
051900     END-IF
052000
052100     CLOSE PAYMENT-REQUEST-FILE
052200           INVOICE-MASTER
052300           REJECT-LISTING
052400           CONTROL-FILE
052500     .
052600**********************************************************
052700 910-REWRITE-PAYMENT-FILE.
052800
052900     OPEN OUTPUT PAYMENT-FILE
053000     MOVE 1 TO WN-SUBSCRIPT
053100     PERFORM 911-WRITE-PAYMENT-ENTRY
053200         UNTIL WN-SUBSCRIPT > WS-PAYMENT-COUNT
053300     CLOSE PAYMENT-FILE
053400     .
053500**********************************************************
053600 911-WRITE-PAYMENT-ENTRY.
053700
053800     SET WS-PAY-IDX TO WN-SUBSCRIPT
053900     IF NOT PT-IS-DELETED (WS-PAY-IDX)
054000         INITIALIZE PAYMENT-RECORD
054100         MOVE PT-PAY-ID (WS-PAY-IDX)      TO PAY-ID
054200         MOVE PT-INV-ID (WS-PAY-IDX)      TO PAY-INV-ID
054300         MOVE PT-CUST-ID (WS-PAY-IDX)     TO PAY-CUST-ID
054400         MOVE PT-AMOUNT (WS-PAY-IDX)      TO PAY-AMOUNT
054500         MOVE PT-METHOD (WS-PAY-IDX)      TO PAY-METHOD
054600         MOVE PT-DATE (WS-PAY-IDX)        TO PAY-DATE
054700         MOVE PT-NOTES (WS-PAY-IDX)       TO PAY-NOTES
054800         MOVE PT-CREATED-BY (WS-PAY-IDX)  TO PAY-CREATED-BY
054900         WRITE PAYMENT-RECORD
055000     END-IF
055100     ADD 1 TO WN-SUBSCRIPT
055200     .
055300**********************************************************
055400 920-PRINT-CONTROL-TOTALS.
055500
055600     MOVE SPACES TO WZ-CONTROL-REPORT-LINE
055700     WRITE REJECT-LISTING-LINE FROM WS-HEADLINE
055800
055900     MOVE 'REQUESTS READ           ' TO WZ-CR-LABEL
056000     MOVE WZ-RECORDS-READ-CNT TO WZ-CR-VALUE
056100     WRITE REJECT-LISTING-LINE FROM WZ-CONTROL-REPORT-LINE
056200
056300     MOVE 'REQUESTS ACCEPTED       ' TO WZ-CR-LABEL
056400     MOVE WZ-RECORDS-ACCEPTED-CNT TO WZ-CR-VALUE
056500     WRITE REJECT-LISTING-LINE FROM WZ-CONTROL-REPORT-LINE
056600
056700     MOVE 'REQUESTS REJECTED       ' TO WZ-CR-LABEL
056800     MOVE WZ-RECORDS-REJECTED-CNT TO WZ-CR-VALUE
056900     WRITE REJECT-LISTING-LINE FROM WZ-CONTROL-REPORT-LINE
057000
057100     MOVE 'TOTAL AMOUNT POSTED     ' TO WZ-CR-LABEL
057200     MOVE WZ-MONEY-PROCESSED-AMT TO WZ-CR-VALUE
057300     WRITE REJECT-LISTING-LINE FROM WZ-CONTROL-REPORT-LINE
057400     .
