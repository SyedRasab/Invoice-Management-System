000100*
000200*  INVOICE MASTER RECORD  -  SILVER TRADING A/R SYSTEM
000300*  ONE RECORD PER INVOICE, KEYED BY INV-ID, FILE HELD IN
000400*  ASCENDING INV-ID SEQUENCE.  OPENED I-O AND ACCESSED BY
000500*  KEY FROM THE PAYMENT POSTING PROGRAM.  REPLACES THE OLD
000600*  DB2 TUTORIAL.INVOICE TABLE (SEE CHANGE LOG, INVPBS0).
000700*
000800 01  INVOICE-RECORD.
000900     05  INV-ID                      PIC 9(6)      COMP.
001000     05  INV-NUMBER                  PIC X(18).
001100     05  INV-CUST-ID                 PIC 9(6)      COMP.
001200     05  INV-DATE                    PIC X(8).
001300     05  INV-DATE-R REDEFINES INV-DATE.
001400         10  INV-DATE-CCYY           PIC 9(4).
001500         10  INV-DATE-MM             PIC 9(2).
001600         10  INV-DATE-DD             PIC 9(2).
001700     05  INV-SILVER-WEIGHT           PIC S9(5)V9(4) COMP-3.
001800     05  INV-PIECE-SIZE              PIC X(10).
001900     05  INV-NUM-PIECES              PIC S9(7)V99   COMP-3.
002000     05  INV-BILLING-MODE            PIC X(8).
002100         88  INV-MODE-READY               VALUE 'READY'.
002200         88  INV-MODE-MAZDURI              VALUE 'MAZDURI'.
002300     05  INV-RATE                    PIC S9(9)V99   COMP-3.
002400     05  INV-TOTAL-AMOUNT            PIC S9(11)V99  COMP-3.
002500     05  INV-ADVANCE-PAYMENT         PIC S9(11)V99  COMP-3.
002600     05  INV-REMAINING-BALANCE       PIC S9(11)V99  COMP-3.
002700     05  INV-STATUS                  PIC X(14).
002800         88  INV-STAT-DRAFT               VALUE 'DRAFT'.
002900         88  INV-STAT-UNPAID               VALUE 'UNPAID'.
003000         88  INV-STAT-PARTIAL               VALUE
003100                                         'PARTIALLY PAID'.
003200         88  INV-STAT-PAID                 VALUE 'PAID'.
003300         88  INV-STAT-CANCELLED             VALUE 'CANCELLED'.
003400     05  INV-TAX-AMOUNT              PIC S9(11)V99  COMP-3.
003500     05  FILLER                      PIC X(15).
