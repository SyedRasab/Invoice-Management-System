000100**********************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    EXPORT01.
000500 AUTHOR.        T SIDDIQUI.
000600 INSTALLATION.  SHAFI BULLION TRADERS DP DEPT.
000700 DATE-WRITTEN.  14-09-1992.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001000**********************************************************
001100*  PURPOSE - THREE COLUMNAR LISTINGS FOR MANAGEMENT AND
001200*  AUDIT REVIEW, IN ONE JOB STEP:
001300*      (1) CUSTOMER LISTING - ID, NAME, CONTACT, CREATED
001400*          DATE, AND A COUNT OF INVOICES RAISED AGAINST
001500*          THE CUSTOMER.
001600*      (2) INVOICE LISTING - FULL INVOICE DETAIL WITH THE
001700*          OWNING CUSTOMER'S NAME AND CONTACT CARRIED
001800*          ACROSS FROM THE CUSTOMER MASTER.
001900*      (3) PAYMENT LISTING - EVERY POSTED PAYMENT.
002000*  NONE OF THE THREE FILES ARE UPDATED - THIS IS A
002100*  READ-ONLY REPORTING RUN.
002200**********************************************************
002300*  CHANGE LOG
002400*  ----------
002500*  14-09-1992 TS  INITIAL VERSION.                                JOB-0097
002600*  14-09-1992 TS  CUSTOMER MASTER LOADED TO A WORKING             JOB-0097
002700*  14-09-1992 TS  STORAGE TABLE SO THE INVOICE PASS CAN           JOB-0097
002800*  14-09-1992 TS  CARRY THE CUSTOMER NAME/CONTACT WITHOUT         JOB-0097
002900*  14-09-1992 TS  A KEYED READ AGAINST CUSTOMER MASTER            JOB-0097
003000*  14-09-1992 TS  (WHICH IS PLAIN SEQUENTIAL, NOT INDEXED).       JOB-0097
003100*  02-05-1995 MI  ADDED INVOICE COUNT COLUMN TO CUSTOMER          JOB-0159
003200*  02-05-1995 MI  LISTING - REQUESTED BY COLLECTIONS DESK.        JOB-0159
003300*  28-09-1998 AP  YEAR 2000 REVIEW - ALL DATE FIELDS ARE          Y2K-0008
003400*  28-09-1998 AP  CCYYMMDD ALREADY - NO CHANGE REQUIRED.          Y2K-0008
003500*  11-01-1999 TS  Y2K SIGN-OFF - CONFIRMED WITH AUDIT.            Y2K-0011
003600*  19-06-2004 SK  INVOICE LISTING NOW SHOWS PIECE SIZE AND        JOB-0251
003700*  19-06-2004 SK  BILLING MODE - REQUESTED SO THE LISTING         JOB-0251
003800*  19-06-2004 SK  CAN STAND IN FOR THE OLD PRINTED INVOICE        JOB-0251
003900*  19-06-2004 SK  COPY WHEN THE PRINTER IS DOWN.                  JOB-0251
004000*  03-11-2005 SK  INTERNAL STANDARDS REVIEW FLAGGED NO 77-LEVEL   JOB-0279
004100*  03-11-2005 SK  ITEMS ANYWHERE IN THE PROGRAM. WS-HEADLINE WAS  JOB-0279
004200*  03-11-2005 SK  ALREADY A STANDALONE DIVIDER LITERAL WITH NO    JOB-0279
004300*  03-11-2005 SK  GROUP AND NO REDEFINES - RELEVELLED TO 77 PER   JOB-0279
004400*  03-11-2005 SK  SHOP STANDARD. NO LOGIC CHANGE.                 JOB-0279
004500**********************************************************
004600 ENVIRONMENT DIVISION.
004700*---------------------------------------------------------
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS PBS-NUMERIC-CLASS IS '0' THRU '9'
005200     UPSI-0 IS PBS-RUN-SWITCH-0.
005300*---------------------------------------------------------
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CUSTOMER-MASTER
005700            ASSIGN TO 'CUSTMST'
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS FS-CUSTMST.
006000
006100     SELECT INVOICE-MASTER
006200            ASSIGN TO 'INVMSTR'
006300            ORGANIZATION IS INDEXED
006400            ACCESS MODE IS SEQUENTIAL
006500            RECORD KEY IS INV-ID
006600            FILE STATUS IS FS-INVMSTR.
006700
006800     SELECT PAYMENT-FILE
006900            ASSIGN TO 'PAYTRAN'
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS FS-PAYTRAN.
007200
007300     SELECT CUSTOMER-LISTING
007400            ASSIGN TO 'EXPCUST'
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-EXPCUST.
007700
007800     SELECT INVOICE-LISTING
007900            ASSIGN TO 'EXPINVC'
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS FS-EXPINVC.
008200
008300     SELECT PAYMENT-LISTING
008400            ASSIGN TO 'EXPPAY'
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS IS FS-EXPPAY.
008700
008800**********************************************************
008900 DATA DIVISION.
009000*---------------------------------------------------------
009100 FILE SECTION.
009200 FD  CUSTOMER-MASTER
009300     LABEL RECORDS ARE STANDARD.
009400     COPY CUSTREC.
009500
009600 FD  INVOICE-MASTER
009700     LABEL RECORDS ARE STANDARD.
009800     COPY INVREC.
009900
010000 FD  PAYMENT-FILE
010100     LABEL RECORDS ARE STANDARD.
010200     COPY PAYREC.
010300
010400 FD  CUSTOMER-LISTING
010500     LABEL RECORDS ARE OMITTED.
010600 01  CUSTOMER-LISTING-LINE           PIC X(132).
010700
010800 FD  INVOICE-LISTING
010900     LABEL RECORDS ARE OMITTED.
011000 01  INVOICE-LISTING-LINE            PIC X(163).
011100
011200 FD  PAYMENT-LISTING
011300     LABEL RECORDS ARE OMITTED.
011400 01  PAYMENT-LISTING-LINE            PIC X(132).
011500
011600**********************************************************
011700 WORKING-STORAGE SECTION.
011800
011900 01  WS-FILE-STATUSES.
012000     05  FS-CUSTMST                  PIC XX.
012100         88  CUSTMST-OK                   VALUE '00'.
012200         88  CUSTMST-EOF                  VALUE '10'.
012300     05  FS-INVMSTR                  PIC XX.
012400         88  INVMSTR-OK                   VALUE '00'.
012500         88  INVMSTR-EOF                  VALUE '10'.
012600     05  FS-PAYTRAN                  PIC XX.
012700         88  PAYTRAN-OK                   VALUE '00'.
012800         88  PAYTRAN-EOF                  VALUE '10'.
012900     05  FS-EXPCUST                  PIC XX.
013000         88  EXPCUST-OK                   VALUE '00'.
013100     05  FS-EXPINVC                  PIC XX.
013200         88  EXPINVC-OK                   VALUE '00'.
013300     05  FS-EXPPAY                   PIC XX.
013400         88  EXPPAY-OK                    VALUE '00'.
013500
013600 01  WS-SWITCHES.
013700     05  WS-CUST-EOF-SWITCH          PIC X     VALUE 'N'.
013800         88  NO-MORE-CUSTOMERS            VALUE 'Y'.
013900     05  WS-INV-EOF-SWITCH           PIC X     VALUE 'N'.
014000         88  NO-MORE-INVOICES             VALUE 'Y'.
014100     05  WS-PAY-EOF-SWITCH           PIC X     VALUE 'N'.
014200         88  NO-MORE-PAYMENTS             VALUE 'Y'.
014300     05  WS-FOUND-CUST-SWITCH        PIC X     VALUE 'N'.
014400         88  OWNING-CUSTOMER-FOUND        VALUE 'Y'.
014500
014600*    customer master loaded to a table once at init - the
014700*    invoice pass then looks the owning customer up by
014800*    CUST-ID instead of re-reading the (plain sequential,
014900*    non-keyed) customer master a second time
015000 01  WS-CUSTOMER-TABLE.
015100     05  WS-CUSTOMER-COUNT           PIC S9(4)  COMP VALUE ZERO.
015200     05  CT-ENTRY OCCURS 1 TO 5000 TIMES
015300                  DEPENDING ON WS-CUSTOMER-COUNT
015400                  INDEXED BY WS-CUST-IDX.
015500         10  CT-CUST-ID              PIC 9(6)   COMP.
015600         10  CT-CUST-NAME            PIC X(30).
015700         10  CT-CUST-CONTACT         PIC X(20).
015800         10  CT-CUST-CREATED-DATE    PIC X(8).
015900         10  CT-INVOICE-COUNT        PIC S9(7)  COMP
016000                                      VALUE ZERO.
016100
016200*    run-date breakdown for the report headings
016300 01  WS-RUN-DATE                     PIC 9(8).
016400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
016500     05  WS-RUN-DATE-CCYY            PIC 9(4).
016600     05  WS-RUN-DATE-MM              PIC 9(2).
016700     05  WS-RUN-DATE-DD              PIC 9(2).
016800
016900 01  WS-RECORD-COUNTS.
017000     05  WN-CUSTOMER-RECORD-COUNT    PIC S9(7)  COMP
017100                                      VALUE ZERO.
017200     05  WN-INVOICE-RECORD-COUNT     PIC S9(7)  COMP
017300                                      VALUE ZERO.
017400     05  WN-PAYMENT-RECORD-COUNT     PIC S9(7)  COMP
017500                                      VALUE ZERO.
017600
017700 77  WS-HEADLINE                     PIC X(80)  VALUE ALL '-'.
017800
017900*    customer section heading and detail lines
018000 01  WS-CUST-HEAD-1.
018100     05  FILLER   PIC X(45) VALUE
018200         'CUSTOMER LISTING - SILVER TRADING A/R SYSTEM'.
018300     05  FILLER   PIC X(9)  VALUE '  AS OF '.
018400     05  WH-CUST-RUN-CCYY  PIC 9(4).
018500     05  FILLER            PIC X VALUE '-'.
018600     05  WH-CUST-RUN-MM    PIC 99.
018700     05  FILLER            PIC X VALUE '-'.
018800     05  WH-CUST-RUN-DD    PIC 99.
018900     05  FILLER   PIC X(68) VALUE SPACES.
019000 01  WS-CUST-HEAD-2.
019100     05  FILLER   PIC X(6)  VALUE 'ID'.
019200     05  FILLER   PIC X(30) VALUE 'NAME'.
019300     05  FILLER   PIC X(20) VALUE 'CONTACT'.
019400     05  FILLER   PIC X(10) VALUE 'CREATED'.
019500     05  FILLER   PIC X(9)  VALUE 'INVOICES'.
019600     05  FILLER   PIC X(57) VALUE SPACES.
019700 01  WS-CUST-DETAIL.
019800     05  WD-CUST-ID           PIC ZZZZZ9.
019900     05  FILLER               PIC X.
020000     05  WD-CUST-NAME         PIC X(30).
020100     05  WD-CUST-CONTACT      PIC X(20).
020200     05  WD-CUST-CREATED      PIC X(10).
020300     05  WD-CUST-INV-COUNT    PIC ZZZZ9.
020400     05  FILLER               PIC X(60).
020500 01  WS-CUST-TRAILER.
020600     05  FILLER   PIC X(24) VALUE 'CUSTOMER RECORDS LISTED'.
020700     05  WT-CUST-RECORD-COUNT PIC ZZZZZ9.
020800     05  FILLER   PIC X(102) VALUE SPACES.
020900
021000*    invoice section heading and detail lines
021100 01  WS-INVC-HEAD-1.
021200     05  FILLER   PIC X(44) VALUE
021300         'INVOICE LISTING - SILVER TRADING A/R SYSTEM'.
021400     05  FILLER   PIC X(119) VALUE SPACES.
021500 01  WS-INVC-HEAD-2.
021600     05  FILLER   PIC X(6)  VALUE 'ID'.
021700     05  FILLER   PIC X(1)  VALUE SPACE.
021800     05  FILLER   PIC X(18) VALUE 'NUMBER'.
021900     05  FILLER   PIC X(20) VALUE 'CUSTOMER'.
022000     05  FILLER   PIC X(15) VALUE 'CONTACT'.
022100     05  FILLER   PIC X(9)  VALUE 'DATE'.
022200     05  FILLER   PIC X(9)  VALUE 'WEIGHT'.
022300     05  FILLER   PIC X(1)  VALUE SPACE.
022400     05  FILLER   PIC X(10) VALUE 'SIZE'.
022500     05  FILLER   PIC X(8)  VALUE 'PIECES'.
022600     05  FILLER   PIC X(1)  VALUE SPACE.
022700     05  FILLER   PIC X(9)  VALUE 'MODE'.
022800     05  FILLER   PIC X(14) VALUE 'RATE'.
022900     05  FILLER   PIC X(14) VALUE 'TOTAL'.
023000     05  FILLER   PIC X(14) VALUE 'ADVANCE'.
023100     05  FILLER   PIC X(14) VALUE 'REMAINING'.
023200 01  WS-INVC-DETAIL.
023300     05  WI-INV-ID            PIC ZZZZZ9.
023400     05  FILLER               PIC X.
023500     05  WI-INV-NUMBER        PIC X(18).
023600     05  WI-CUST-NAME         PIC X(20).
023700     05  WI-CUST-CONTACT      PIC X(15).
023800     05  WI-INV-DATE          PIC X(9).
023900     05  WI-WEIGHT-ED         PIC ZZZ9.9999.
024000     05  FILLER               PIC X.
024100     05  WI-PIECE-SIZE        PIC X(10).
024200     05  WI-PIECES-ED         PIC ZZZZ9.99.
024300     05  FILLER               PIC X.
024400     05  WI-BILLING-MODE      PIC X(9).
024500     05  WI-RATE-ED           PIC ZZ,ZZZ,ZZ9.99-.
024600     05  WI-TOTAL-ED          PIC ZZ,ZZZ,ZZ9.99-.
024700     05  WI-ADVANCE-ED        PIC ZZ,ZZZ,ZZ9.99-.
024800     05  WI-REMAINING-ED      PIC ZZ,ZZZ,ZZ9.99-.
024900 01  WS-INVC-TRAILER.
025000     05  FILLER   PIC X(23) VALUE 'INVOICE RECORDS LISTED'.
025100     05  WT-INVC-RECORD-COUNT PIC ZZZZZ9.
025200     05  FILLER   PIC X(134) VALUE SPACES.
025300
025400*    payment section heading and detail lines
025500 01  WS-PAY-HEAD-1.
025600     05  FILLER   PIC X(44) VALUE
025700         'PAYMENT LISTING - SILVER TRADING A/R SYSTEM'.
025800     05  FILLER   PIC X(88) VALUE SPACES.
025900 01  WS-PAY-HEAD-2.
026000     05  FILLER   PIC X(6)  VALUE 'ID'.
026100     05  FILLER   PIC X(9)  VALUE 'INVOICE'.
026200     05  FILLER   PIC X(9)  VALUE 'CUSTOMER'.
026300     05  FILLER   PIC X(15) VALUE 'AMOUNT'.
026400     05  FILLER   PIC X(9)  VALUE 'DATE'.
026500     05  FILLER   PIC X(84) VALUE SPACES.
026600 01  WS-PAY-DETAIL.
026700     05  WP-PAY-ID            PIC ZZZZZ9.
026800     05  FILLER               PIC X.
026900     05  WP-INV-ID            PIC ZZZZZ9.
027000     05  FILLER               PIC X.
027100     05  WP-CUST-ID           PIC ZZZZZ9.
027200     05  FILLER               PIC X.
027300     05  WP-AMOUNT-ED         PIC ZZ,ZZZ,ZZ9.99-.
027400     05  FILLER               PIC X.
027500     05  WP-PAY-DATE          PIC X(9).
027600     05  FILLER               PIC X(87).
027700 01  WS-PAY-TRAILER.
027800     05  FILLER   PIC X(23) VALUE 'PAYMENT RECORDS LISTED'.
027900     05  WT-PAY-RECORD-COUNT  PIC ZZZZZ9.
028000     05  FILLER   PIC X(103) VALUE SPACES.
028100
028200**********************************************************
028300 PROCEDURE DIVISION.
028400
028500 000-EXPORT-LISTINGS.
028600
028700     PERFORM 100-INIT
028800     PERFORM 200-CUSTOMER-SECTION
028900     PERFORM 300-INVOICE-SECTION
029000     PERFORM 400-PAYMENT-SECTION
029100     PERFORM 900-END
029200     STOP RUN
029300     .
029400
029500**********************************************************
029600*    open the master files, take the run date, and load
029700*    the customer table used by the invoice section
029800 100-INIT.
029900
030000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
030100
030200     OPEN INPUT CUSTOMER-MASTER
030300     IF NOT CUSTMST-OK
030400         DISPLAY 'EXPORT01 - CUSTOMER MASTER OPEN FAILED '
030500                 FS-CUSTMST
030600         STOP RUN
030700     END-IF
030800
030900     PERFORM 101-LOAD-CUSTOMER-TABLE
031000
031100     CLOSE CUSTOMER-MASTER
031200     .
031300
031400 101-LOAD-CUSTOMER-TABLE.
031500
031600     PERFORM 102-READ-CUSTOMER-FOR-TABLE
031700     PERFORM 103-STORE-CUSTOMER-ENTRY UNTIL NO-MORE-CUSTOMERS
031800     .
031900
032000 102-READ-CUSTOMER-FOR-TABLE.
032100
032200     READ CUSTOMER-MASTER
032300         AT END SET NO-MORE-CUSTOMERS TO TRUE
032400     END-READ
032500     .
032600
032700 103-STORE-CUSTOMER-ENTRY.
032800
032900     ADD 1 TO WS-CUSTOMER-COUNT
033000     SET WS-CUST-IDX TO WS-CUSTOMER-COUNT
033100     MOVE CUST-ID            TO CT-CUST-ID (WS-CUST-IDX)
033200     MOVE CUST-NAME          TO CT-CUST-NAME (WS-CUST-IDX)
033300     MOVE CUST-CONTACT       TO CT-CUST-CONTACT (WS-CUST-IDX)
033400     MOVE CUST-CREATED-DATE  TO CT-CUST-CREATED-DATE
033500                                 (WS-CUST-IDX)
033600     MOVE ZERO               TO CT-INVOICE-COUNT (WS-CUST-IDX)
033700     PERFORM 102-READ-CUSTOMER-FOR-TABLE
033800     .
033900
034000**********************************************************
034100*    customer listing - counts each customer's invoices by
034200*    a full pass of the invoice master against the table
034300 200-CUSTOMER-SECTION.
034400
034500     OPEN OUTPUT CUSTOMER-LISTING
034600     MOVE WS-RUN-DATE-CCYY TO WH-CUST-RUN-CCYY
034700     MOVE WS-RUN-DATE-MM   TO WH-CUST-RUN-MM
034800     MOVE WS-RUN-DATE-DD   TO WH-CUST-RUN-DD
034900     WRITE CUSTOMER-LISTING-LINE FROM WS-CUST-HEAD-1
035000     WRITE CUSTOMER-LISTING-LINE FROM WS-HEADLINE
035100     WRITE CUSTOMER-LISTING-LINE FROM WS-CUST-HEAD-2
035200     WRITE CUSTOMER-LISTING-LINE FROM WS-HEADLINE
035300
035400     PERFORM 210-COUNT-INVOICES-PER-CUSTOMER
035500
035600     SET WS-CUST-IDX TO 1
035700     PERFORM 220-WRITE-CUSTOMER-DETAIL
035800         UNTIL WS-CUST-IDX > WS-CUSTOMER-COUNT
035900
036000     MOVE WN-CUSTOMER-RECORD-COUNT TO WT-CUST-RECORD-COUNT
036100     WRITE CUSTOMER-LISTING-LINE FROM WS-HEADLINE
036200     WRITE CUSTOMER-LISTING-LINE FROM WS-CUST-TRAILER
036300     CLOSE CUSTOMER-LISTING
036400     .
036500
036600 210-COUNT-INVOICES-PER-CUSTOMER.
036700
036800     OPEN INPUT INVOICE-MASTER
036900     IF NOT INVMSTR-OK
037000         DISPLAY 'EXPORT01 - INVOICE MASTER OPEN FAILED '
037100                 FS-INVMSTR
037200         STOP RUN
037300     END-IF
037400
037500     MOVE 'N' TO WS-INV-EOF-SWITCH
037600     PERFORM 211-READ-INVOICE-FOR-COUNT
037700     PERFORM 212-BUMP-CUSTOMER-COUNT UNTIL NO-MORE-INVOICES
037800
037900     CLOSE INVOICE-MASTER
038000     .
038100
038200 211-READ-INVOICE-FOR-COUNT.
038300
038400     READ INVOICE-MASTER
038500         AT END SET NO-MORE-INVOICES TO TRUE
038600     END-READ
038700     .
038800
038900 212-BUMP-CUSTOMER-COUNT.
039000
039100     SET WS-CUST-IDX TO 1
039200     SEARCH CT-ENTRY
039300         AT END
039400             CONTINUE
039500         WHEN CT-CUST-ID (WS-CUST-IDX) = INV-CUST-ID
039600             ADD 1 TO CT-INVOICE-COUNT (WS-CUST-IDX)
039700     END-SEARCH
039800     PERFORM 211-READ-INVOICE-FOR-COUNT
039900     .
040000
040100 220-WRITE-CUSTOMER-DETAIL.
040200
040300     MOVE CT-CUST-ID (WS-CUST-IDX)        TO WD-CUST-ID
040400     MOVE CT-CUST-NAME (WS-CUST-IDX)      TO WD-CUST-NAME
040500     MOVE CT-CUST-CONTACT (WS-CUST-IDX)   TO WD-CUST-CONTACT
040600     MOVE CT-CUST-CREATED-DATE (WS-CUST-IDX)
040700                                           TO WD-CUST-CREATED
040800     MOVE CT-INVOICE-COUNT (WS-CUST-IDX)  TO WD-CUST-INV-COUNT
040900     WRITE CUSTOMER-LISTING-LINE FROM WS-CUST-DETAIL
041000     ADD 1 TO WN-CUSTOMER-RECORD-COUNT
041100     SET WS-CUST-IDX UP BY 1
041200     .
041300
041400**********************************************************
041500*    invoice listing - one line per invoice, customer name
041600*    and contact carried across from the table loaded at
041700*    100-INIT rather than a second read of customer master
041800 300-INVOICE-SECTION.
041900
042000     OPEN OUTPUT INVOICE-LISTING
042100     WRITE INVOICE-LISTING-LINE FROM WS-INVC-HEAD-1
042200     WRITE INVOICE-LISTING-LINE FROM WS-HEADLINE
042300     WRITE INVOICE-LISTING-LINE FROM WS-INVC-HEAD-2
042400     WRITE INVOICE-LISTING-LINE FROM WS-HEADLINE
042500
042600     OPEN INPUT INVOICE-MASTER
042700     IF NOT INVMSTR-OK
042800         DISPLAY 'EXPORT01 - INVOICE MASTER OPEN FAILED '
042900                 FS-INVMSTR
043000         STOP RUN
043100     END-IF
043200
043300     MOVE 'N' TO WS-INV-EOF-SWITCH
043400     PERFORM 310-READ-INVOICE-MASTER
043500     PERFORM 320-WRITE-INVOICE-DETAIL UNTIL NO-MORE-INVOICES
043600
043700     CLOSE INVOICE-MASTER
043800
043900     MOVE WN-INVOICE-RECORD-COUNT TO WT-INVC-RECORD-COUNT
044000     WRITE INVOICE-LISTING-LINE FROM WS-HEADLINE
044100     WRITE INVOICE-LISTING-LINE FROM WS-INVC-TRAILER
044200     CLOSE INVOICE-LISTING
044300     .
044400
044500 310-READ-INVOICE-MASTER.
044600
044700     READ INVOICE-MASTER
044800         AT END SET NO-MORE-INVOICES TO TRUE
044900     END-READ
045000     .
045100
045200 320-WRITE-INVOICE-DETAIL.
045300
045400     PERFORM 330-FIND-OWNING-CUSTOMER
045500
045600     MOVE INV-ID                 TO WI-INV-ID
045700     MOVE INV-NUMBER              TO WI-INV-NUMBER
045800     MOVE INV-DATE                TO WI-INV-DATE
045900     MOVE INV-SILVER-WEIGHT       TO WI-WEIGHT-ED
046000     MOVE INV-PIECE-SIZE          TO WI-PIECE-SIZE
046100     MOVE INV-NUM-PIECES          TO WI-PIECES-ED
046200     MOVE INV-BILLING-MODE        TO WI-BILLING-MODE
046300     MOVE INV-RATE                TO WI-RATE-ED
046400     MOVE INV-TOTAL-AMOUNT        TO WI-TOTAL-ED
046500     MOVE INV-ADVANCE-PAYMENT     TO WI-ADVANCE-ED
046600     MOVE INV-REMAINING-BALANCE   TO WI-REMAINING-ED
046700
046800     WRITE INVOICE-LISTING-LINE FROM WS-INVC-DETAIL
046900     ADD 1 TO WN-INVOICE-RECORD-COUNT
047000     PERFORM 310-READ-INVOICE-MASTER
047100     .
047200
047300 330-FIND-OWNING-CUSTOMER.
047400
047500     MOVE 'N' TO WS-FOUND-CUST-SWITCH
047600     MOVE SPACES TO WI-CUST-NAME
047700                    WI-CUST-CONTACT
047800
047900     SET WS-CUST-IDX TO 1
048000     SEARCH CT-ENTRY
048100         AT END
048200             CONTINUE
048300         WHEN CT-CUST-ID (WS-CUST-IDX) = INV-CUST-ID
048400             SET OWNING-CUSTOMER-FOUND TO TRUE
048500             MOVE CT-CUST-NAME (WS-CUST-IDX) TO WI-CUST-NAME
048600             MOVE CT-CUST-CONTACT (WS-CUST-IDX)
048700                                             TO WI-CUST-CONTACT
048800     END-SEARCH
048900     .
049000
049100**********************************************************
049200*    payment listing - one line per posted payment,
049300*    straight sequential pass, no cross-reference required
049400 400-PAYMENT-SECTION.
049500
049600     OPEN OUTPUT PAYMENT-LISTING
049700     WRITE PAYMENT-LISTING-LINE FROM WS-PAY-HEAD-1
049800     WRITE PAYMENT-LISTING-LINE FROM WS-HEADLINE
049900     WRITE PAYMENT-LISTING-LINE FROM WS-PAY-HEAD-2
050000     WRITE PAYMENT-LISTING-LINE FROM WS-HEADLINE
050100
050200     OPEN INPUT PAYMENT-FILE
050300     IF NOT PAYTRAN-OK
050400         DISPLAY 'EXPORT01 - PAYMENT FILE OPEN FAILED '
050500                 FS-PAYTRAN
050600         STOP RUN
050700     END-IF
050800
050900     PERFORM 410-READ-PAYMENT-FILE
051000     PERFORM 420-WRITE-PAYMENT-DETAIL UNTIL NO-MORE-PAYMENTS
051100
051200     CLOSE PAYMENT-FILE
051300
051400     MOVE WN-PAYMENT-RECORD-COUNT TO WT-PAY-RECORD-COUNT
051500     WRITE PAYMENT-LISTING-LINE FROM WS-HEADLINE
051600     WRITE PAYMENT-LISTING-LINE FROM WS-PAY-TRAILER
051700     CLOSE PAYMENT-LISTING
051800     .
051900
052000 410-READ-PAYMENT-FILE.
052100
052200     READ PAYMENT-FILE
052300         AT END SET NO-MORE-PAYMENTS TO TRUE
052400     END-READ
052500     .
052600
052700 420-WRITE-PAYMENT-DETAIL.
052800
052900     MOVE PAY-ID       TO WP-PAY-ID
053000     MOVE PAY-INV-ID   TO WP-INV-ID
053100     MOVE PAY-CUST-ID  TO WP-CUST-ID
053200     MOVE PAY-AMOUNT   TO WP-AMOUNT-ED
053300     MOVE PAY-DATE     TO WP-PAY-DATE
053400
053500     WRITE PAYMENT-LISTING-LINE FROM WS-PAY-DETAIL
053600     ADD 1 TO WN-PAYMENT-RECORD-COUNT
053700     PERFORM 410-READ-PAYMENT-FILE
053800     .
053900
054000**********************************************************
054100 900-END.
054200
054300     DISPLAY 'EXPORT01 - LISTINGS COMPLETE'
054400     DISPLAY '  CUSTOMER RECORDS  ' WN-CUSTOMER-RECORD-COUNT
054500     DISPLAY '  INVOICE  RECORDS  ' WN-INVOICE-RECORD-COUNT
054600     DISPLAY '  PAYMENT  RECORDS  ' WN-PAYMENT-RECORD-COUNT
054700     .
