000100**********************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    INVCRE01.
000500 AUTHOR.        R QURESHI.
000600 INSTALLATION.  SHAFI BULLION TRADERS DP DEPT.
000700 DATE-WRITTEN.  11-04-1988.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001000**********************************************************
001100*  PURPOSE - PROCESS THE DAILY INVOICE REQUEST FILE AS
001200*  KEYED BY THE ORDER DESK.  FOR EACH REQUEST, VALIDATE,
001300*  RESOLVE OR CREATE THE CUSTOMER, COMPUTE PIECE COUNT AND
001400*  TOTAL AMOUNT FOR READY (PER-WEIGHT) OR MAZDURI (PER-
001500*  PIECE FABRICATION) BILLING, WRITE THE INVOICE RECORD,
001600*  RECORD ANY ADVANCE PAYMENT, AND PRODUCE THE POSTING RUN
001700*  CONTROL REPORT WITH A REJECT LISTING.
001800**********************************************************
001900*  CHANGE LOG
002000*  ----------
002100*  11-04-1988 RQ  INITIAL VERSION.  REPLACES THE MANUAL
002200*  11-04-1988 RQ  INVOICE REGISTER LEDGER BOOK.                   JOB-0001
002300*  02-09-1988 RQ  ADDED MAZDURI (FABRICATION) BILLING             JOB-0014
002400*  02-09-1988 RQ  MODE ALONGSIDE READY MODE.                      JOB-0014
002500*  19-01-1990 SK  CORRECTED ROUNDING ON NUM-PIECES - WAS          JOB-0055
002600*  19-01-1990 SK  TRUNCATING INSTEAD OF ROUNDING HALF UP.         JOB-0055
002700*  07-06-1991 MI  CUSTOMER TABLE RAISED FROM 500 TO 2000          JOB-0083
002800*  07-06-1991 MI  ENTRIES - RAN OUT OF ROOM AT MONTH END.         JOB-0083
002900*  23-11-1993 SK  ADDED ADVANCE PAYMENT POSTING AND AUDIT         JOB-0121
003000*  23-11-1993 SK  TRAIL CALL PER MGMT REQUEST.                    JOB-0121
003100*  14-03-1996 AP  PIECE SIZE TABLE EXTERNALISED TO                JOB-0166
003200*  14-03-1996 AP  PCWGTTAB COPYBOOK FOR EASIER MAINT.             JOB-0166
003300*  30-09-1998 AP  YEAR 2000 REVIEW - ALL DATE FIELDS ARE          Y2K-0004
003400*  30-09-1998 AP  ALREADY CCYYMMDD, NO CHANGE REQUIRED.           Y2K-0004
003500*  11-01-1999 TS  Y2K SIGN-OFF - CONFIRMED WITH AUDIT.            Y2K-0011
003600*  05-05-2001 TS  REJECT LISTING NOW SHOWS FIRST FAILING          JOB-0210
003700*  05-05-2001 TS  RULE ONLY, PER AUDITOR REQUEST.                 JOB-0210
003800*  17-08-2004 MI  CONTROL FILE NOW SHARED WITH PAYPOST01          JOB-0244
003900*  17-08-2004 MI  FOR LAST-ASSIGNED KEY COUNTERS.                 JOB-0244
004000*  03-11-2005 SK  AUDIT FOUND ADVANCE-PAYMENT ON THE INVOICE      JOB-0275
004100*  03-11-2005 SK  RECORD WAS BEING SET EQUAL TO THE REMAINING     JOB-0275
004200*  03-11-2005 SK  BALANCE INSTEAD OF THE ADVANCE ITSELF - THE     JOB-0275
004300*  03-11-2005 SK  WRONG WORK FIELD WAS BEING MOVED IN 265-        JOB-0275
004400*  03-11-2005 SK  COMPUTE-REMAINING-BALANCE.  CORRECTED.          JOB-0275
004500*  03-11-2005 SK  SAME REVIEW FOUND ROUND-WORK CARRYING 4         JOB-0276
004600*  03-11-2005 SK  DECIMALS WHILE NUM-PIECES/TOTAL-AMOUNT ARE      JOB-0276
004700*  03-11-2005 SK  ONLY 2 - THE MOVE AFTER COMPUTE ROUNDED WAS     JOB-0276
004800*  03-11-2005 SK  TRUNCATING THE 3RD DECIMAL INSTEAD OF           JOB-0276
004900*  03-11-2005 SK  ROUNDING IT, SAME MISTAKE AS JOB-0055 IN A      JOB-0276
005000*  03-11-2005 SK  NEW SPOT.  ROUND-WORK NARROWED TO 2             JOB-0276
005100*  03-11-2005 SK  DECIMALS SO COMPUTE ROUNDED HITS THE            JOB-0276
005200*  03-11-2005 SK  TARGET SCALE DIRECTLY - NO SECOND ROUND.        JOB-0276
005300*  03-11-2005 SK  INTERNAL STANDARDS REVIEW FLAGGED NO 77-LEVEL   JOB-0277
005400*  03-11-2005 SK  ITEMS ANYWHERE IN THE PROGRAM - SHOP STANDARD   JOB-0277
005500*  03-11-2005 SK  CALLS FOR 77-LEVEL COUNTERS/CONSTANTS. WS-      JOB-0277
005600*  03-11-2005 SK  CUSTOMER-COUNT WAS ALREADY A STANDALONE ITEM    JOB-0277
005700*  03-11-2005 SK  WITH NO GROUP AND NO REDEFINES - RELEVELLED IT  JOB-0277
005800*  03-11-2005 SK  TO 77. NO LOGIC CHANGE.                         JOB-0277
005900*  20-11-2007 MI  ADDED A RUNNING TOTAL FOR ADVANCE PAYMENTS      JOB-0284
006000*  20-11-2007 MI  POSTED - THE POSTING RUN CONTROL REPORT SHOWED  JOB-0284
006100*  20-11-2007 MI  TOTAL INVOICED BUT NOT TOTAL ADVANCE, WHICH     JOB-0284
006200*  20-11-2007 MI  RECONCILIATION NEEDED. NEW WZ-ADVANCE-PROCESSED-JOB-0284
006300*  20-11-2007 MI  AMT ACCUMULATOR ADDED TO Z0900-REJECT-WKSTG.CPY,JOB-0284
006400*  20-11-2007 MI  ACCUMULATED IN 200-PROCESS-ONE-REQUEST AND      JOB-0284
006500*  20-11-2007 MI  PRINTED IN 920-PRINT-CONTROL-TOTALS.            JOB-0284
006600**********************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS PBS-NUMERIC-CLASS IS '0' THRU '9'
007200     UPSI-0 IS PBS-RUN-SWITCH-0.
007300*---------------------------------------------------------
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT INVOICE-REQUEST-FILE
007700            ASSIGN TO 'INVREQF'
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS IS FS-INVREQF.
008000
008100     SELECT CUSTOMER-MASTER
008200            ASSIGN TO 'CUSTMST'
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS FS-CUSTMST.
008500
008600     SELECT INVOICE-MASTER
008700            ASSIGN TO 'INVMSTR'
008800            ORGANIZATION IS INDEXED
008900            ACCESS MODE IS DYNAMIC
009000            RECORD KEY IS INV-ID
009100            FILE STATUS IS FS-INVMSTR.
009200
009300     SELECT PAYMENT-FILE
009400            ASSIGN TO 'PAYTRAN'
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS IS FS-PAYTRAN.
009700
009800     SELECT CONTROL-FILE
009900            ASSIGN TO 'PBSCTL'
010000            ORGANIZATION IS SEQUENTIAL
010100            FILE STATUS IS FS-PBSCTL.
010200
010300     SELECT REJECT-LISTING
010400            ASSIGN TO 'INVCRERJ'
010500            ORGANIZATION IS LINE SEQUENTIAL
010600            FILE STATUS IS FS-RJLIST.
010700
010800**********************************************************
010900 DATA DIVISION.
011000*---------------------------------------------------------
011100 FILE SECTION.
011200 FD  INVOICE-REQUEST-FILE
011300     LABEL RECORDS ARE STANDARD.
011400     COPY INVREQ.
011500
011600 FD  CUSTOMER-MASTER
011700     LABEL RECORDS ARE STANDARD.
011800     COPY CUSTREC.
011900
012000 FD  INVOICE-MASTER
012100     LABEL RECORDS ARE STANDARD.
012200     COPY INVREC.
012300
012400 FD  PAYMENT-FILE
012500     LABEL RECORDS ARE STANDARD.
012600     COPY PAYREC.
012700
012800 FD  CONTROL-FILE
012900     LABEL RECORDS ARE STANDARD.
013000     COPY CTLREC.
013100
013200 FD  REJECT-LISTING
013300     LABEL RECORDS ARE OMITTED.
013400 01  REJECT-LISTING-LINE             PIC X(132).
013500
013600**********************************************************
013700 WORKING-STORAGE SECTION.
013800
013900*    file status fields
014000 01  WS-FILE-STATUSES.
014100     05  FS-INVREQF                  PIC XX.
014200         88  INVREQF-OK                   VALUE '00'.
014300         88  INVREQF-EOF                  VALUE '10'.
014400     05  FS-CUSTMST                  PIC XX.
014500         88  CUSTMST-OK                   VALUE '00'.
014600         88  CUSTMST-EOF                  VALUE '10'.
014700     05  FS-INVMSTR                  PIC XX.
014800         88  INVMSTR-OK                   VALUE '00'.
014900     05  FS-PAYTRAN                  PIC XX.
015000         88  PAYTRAN-OK                   VALUE '00'.
015100     05  FS-PBSCTL                   PIC XX.
015200         88  PBSCTL-OK                    VALUE '00'.
015300     05  FS-RJLIST                   PIC XX.
015400         88  RJLIST-OK                    VALUE '00'.
015500
015600*    switches
015700 01  WS-SWITCHES.
015800     05  WS-EOF-SWITCH               PIC X     VALUE 'N'.
015900         88  END-OF-REQUESTS              VALUE 'Y'.
016000     05  WS-VALID-SWITCH             PIC X     VALUE 'Y'.
016100         88  REQUEST-IS-VALID              VALUE 'Y'.
016200     05  WS-FOUND-CUST-SWITCH        PIC X     VALUE 'N'.
016300         88  CUSTOMER-WAS-FOUND            VALUE 'Y'.
016400     05  WS-CONTROL-REC-EXISTS-SW    PIC X     VALUE 'N'.
016500         88  CONTROL-REC-EXISTS           VALUE 'Y'.
016600
016700*    control totals and reject work area, shared shape
016800     COPY Z0900-REJECT-WKSTG.
016900
017000*    customer lookup table, loaded from CUSTOMER-MASTER
017100 01  WS-CUSTOMER-TABLE.
017200     05  WS-CUST-ENTRY OCCURS 2000 TIMES
017300                       INDEXED BY WS-CUST-IDX.
017400         10  WT-CUST-ID              PIC 9(6)  COMP.
017500         10  WT-CUST-NAME            PIC X(30).
017600         10  WT-CUST-CONTACT         PIC X(20).
017700         10  WT-CUST-CREATED-DATE    PIC X(8).
017800         10  WT-CUST-NOTES           PIC X(40).
017900 77  WS-CUSTOMER-COUNT               PIC S9(4) COMP VALUE ZERO.
018000
018100*    piece weight lookup table
018200     COPY PCWGTTAB.
018300
018400*    working accumulators - all COMP/COMP-3 per shop standard
018500 01  WS-WORK-FIELDS.
018600     05  WN-COMPUTED-WEIGHT          PIC S9(5)V9(4) COMP-3.
018700     05  WN-COMPUTED-ADVANCE         PIC S9(11)V99 COMP-3.
018800     05  WN-ROUND-WORK               PIC S9(11)V99   COMP-3.
018900     05  WN-SUBSCRIPT                PIC S9(4) COMP VALUE ZERO.
019000
019100*    invoice number stamp (INV- + CCYYMMDDHHMMSS)
019200 01  WS-TIMESTAMP.
019300     05  WS-TS-CCYYMMDD              PIC 9(8).
019400     05  WS-TS-HHMMSS                PIC 9(6).
019500     05  WS-TS-HUNDREDTHS            PIC 9(2).
019600 01  WS-INVOICE-NUMBER-STAMP.
019700     05  FILLER                      PIC X(4)  VALUE 'INV-'.
019800     05  WS-STAMP-DATETIME           PIC X(14).
019900
020000*    audit-log call parameters - fixed widths matching AUDREC,
020100*    moved before CALL so a short literal cannot leave the
020200*    subprogram reading past the end of a LINKAGE item
020300 01  WS-AUDIT-CALL-PARMS.
020400     05  WA-USER                     PIC X(10).
020500     05  WA-ACTION                   PIC X(16).
020600     05  WA-ENTITY-TYPE              PIC X(8).
020700     05  WA-ENTITY-ID                PIC 9(6)  COMP.
020800     05  WA-DETAILS                  PIC X(60).
020900
021000*    generic constants
021100 01  WS-HEADLINE                     PIC X(80) VALUE ALL '-'.
021200
021300 LINKAGE SECTION.
021400*---------------------------------------------------------
021500**********************************************************
021600 PROCEDURE DIVISION.
021700 000-CREATE-INVOICES.
021800
021900     PERFORM 100-INIT
022000     PERFORM 200-PROCESS-ONE-REQUEST UNTIL END-OF-REQUESTS
022100     PERFORM 900-END
022200
022300     STOP RUN
022400     .
022500**********************************************************
022600 100-INIT.
022700
022800     MOVE 'N' TO WS-EOF-SWITCH
022900     MOVE ZERO TO WZ-RECORDS-READ-CNT
023000     MOVE ZERO TO WZ-RECORDS-ACCEPTED-CNT
023100     MOVE ZERO TO WZ-RECORDS-REJECTED-CNT
023200     MOVE ZERO TO WZ-MONEY-PROCESSED-AMT
023300     MOVE 'INVCRE01' TO WZ-CURRENT-SOURCE-FILE
023400
023500     OPEN INPUT  INVOICE-REQUEST-FILE
023600     OPEN I-O    INVOICE-MASTER
023700     OPEN EXTEND PAYMENT-FILE
023800     OPEN OUTPUT REJECT-LISTING
023900     OPEN I-O    CONTROL-FILE
024000
024100     READ CONTROL-FILE
024200         AT END CONTINUE
024300     END-READ
024400     IF PBSCTL-OK
024500         SET CONTROL-REC-EXISTS TO TRUE
024600     ELSE
024700         MOVE ZERO TO CTL-LAST-CUST-ID
024800         MOVE ZERO TO CTL-LAST-INV-ID
024900         MOVE ZERO TO CTL-LAST-PAY-ID
025000     END-IF
025100
025200     PERFORM 101-LOAD-CUSTOMER-TABLE
025300     PERFORM 105-LOAD-PIECE-WEIGHT-TABLE
025400
025500     MOVE WS-HEADLINE TO REJECT-LISTING-LINE
025600     WRITE REJECT-LISTING-LINE
025700     MOVE 'INVOICE CREATION RUN - REJECT LISTING'
025800                                 TO REJECT-LISTING-LINE
025900     WRITE REJECT-LISTING-LINE
026000     MOVE WS-HEADLINE TO REJECT-LISTING-LINE
026100     WRITE REJECT-LISTING-LINE
026200
026300     PERFORM 110-READ-INVOICE-REQUEST
026400     .
026500**********************************************************
026600 101-LOAD-CUSTOMER-TABLE.
026700
026800     OPEN INPUT CUSTOMER-MASTER
026900     MOVE ZERO TO WS-CUSTOMER-COUNT
027000
027100     PERFORM 102-READ-CUSTOMER-MASTER
027200     PERFORM 103-STORE-CUSTOMER-ENTRY UNTIL CUSTMST-EOF
027300
027400     CLOSE CUSTOMER-MASTER
027500     .
027600**********************************************************
027700 102-READ-CUSTOMER-MASTER.
027800
027900     READ CUSTOMER-MASTER
028000         AT END MOVE '10' TO FS-CUSTMST
028100     END-READ
028200     .
028300**********************************************************
028400 103-STORE-CUSTOMER-ENTRY.
028500
028600     SET WS-CUST-IDX TO WS-CUSTOMER-COUNT
028700     SET WS-CUST-IDX UP BY 1
028800     MOVE CUST-ID           TO WT-CUST-ID (WS-CUST-IDX)
028900     MOVE CUST-NAME         TO WT-CUST-NAME (WS-CUST-IDX)
029000     MOVE CUST-CONTACT      TO WT-CUST-CONTACT (WS-CUST-IDX)
029100     MOVE CUST-CREATED-DATE TO
029200                            WT-CUST-CREATED-DATE (WS-CUST-IDX)
029300     MOVE CUST-NOTES        TO WT-CUST-NOTES (WS-CUST-IDX)
029400     ADD 1 TO WS-CUSTOMER-COUNT
029500     IF CTL-LAST-CUST-ID < CUST-ID
029600         MOVE CUST-ID TO CTL-LAST-CUST-ID
029700     END-IF
029800
029900     PERFORM 102-READ-CUSTOMER-MASTER
030000     .
030100**********************************************************
030200 105-LOAD-PIECE-WEIGHT-TABLE.
030300
030400     MOVE '10 TOLA'  TO PW-PIECE-SIZE-CODE (1)
030500     MOVE 0.1165     TO PW-PIECE-WEIGHT-KG (1)
030600     MOVE '500 G'    TO PW-PIECE-SIZE-CODE (2)
030700     MOVE 0.5        TO PW-PIECE-WEIGHT-KG (2)
030800     MOVE '1 KG'     TO PW-PIECE-SIZE-CODE (3)
030900     MOVE 1.0        TO PW-PIECE-WEIGHT-KG (3)
031000     .
031100**********************************************************
031200 110-READ-INVOICE-REQUEST.
031300
031400     READ INVOICE-REQUEST-FILE
031500         AT END SET END-OF-REQUESTS TO TRUE
031600     END-READ
031700
031800     IF NOT END-OF-REQUESTS
031900         ADD 1 TO WZ-RECORDS-READ-CNT
032000     END-IF
032100     .
032200**********************************************************
032300 200-PROCESS-ONE-REQUEST.
032400
032500     MOVE 'Y' TO WS-VALID-SWITCH
032600     MOVE SPACES TO WZ-REJECT-REASON
032700
032800     PERFORM 220-VALIDATE-REQUEST THRU 220-VALIDATE-EXIT
032900
033000     IF REQUEST-IS-VALID
033100         PERFORM 230-RESOLVE-CUSTOMER
033200         PERFORM 250-COMPUTE-NUM-PIECES
033300         PERFORM 260-COMPUTE-TOTAL-AMOUNT
033400         PERFORM 265-COMPUTE-REMAINING-BALANCE
033500         PERFORM 270-DERIVE-INITIAL-STATUS
033600         PERFORM 280-BUILD-INVOICE-RECORD
033700         PERFORM 285-WRITE-INVOICE-RECORD
033800         PERFORM 287-POST-ADVANCE-PAYMENT
033900         ADD 1 TO WZ-RECORDS-ACCEPTED-CNT
034000         ADD INV-TOTAL-AMOUNT TO WZ-MONEY-PROCESSED-AMT
034100        ADD WN-COMPUTED-ADVANCE TO WZ-ADVANCE-PROCESSED-AMT
034200     ELSE
034300         PERFORM 295-WRITE-REJECT-RECORD
034400         ADD 1 TO WZ-RECORDS-REJECTED-CNT
034500     END-IF
034600
034700     PERFORM 110-READ-INVOICE-REQUEST
034800     .
034900**********************************************************
035000 220-VALIDATE-REQUEST.
035100
035200     IF IRQ-CUST-NAME = SPACES
035300             OR IRQ-CUST-CONTACT = SPACES
035400             OR IRQ-SILVER-WEIGHT = SPACES
035500             OR IRQ-PIECE-SIZE = SPACES
035600             OR IRQ-BILLING-MODE = SPACES
035700             OR IRQ-RATE = SPACES
035800         MOVE 'N' TO WS-VALID-SWITCH
035900         MOVE 'REQUIRED FIELD MISSING' TO WZ-REJECT-REASON
036000         GO TO 220-VALIDATE-EXIT
036100     END-IF
036200
036300     IF IRQ-SILVER-WEIGHT-N NOT NUMERIC
036400             OR IRQ-SILVER-WEIGHT-N NOT > ZERO
036500         MOVE 'N' TO WS-VALID-SWITCH
036600         MOVE 'SILVER WEIGHT MUST BE NUMERIC AND > 0' TO
036700                                               WZ-REJECT-REASON
036800         GO TO 220-VALIDATE-EXIT
036900     END-IF
037000
037100     IF IRQ-RATE-N NOT NUMERIC OR IRQ-RATE-N NOT > ZERO
037200         MOVE 'N' TO WS-VALID-SWITCH
037300         MOVE 'RATE MUST BE NUMERIC AND > 0' TO WZ-REJECT-REASON
037400         GO TO 220-VALIDATE-EXIT
037500     END-IF
037600
037700     IF IRQ-PIECE-SIZE NOT = '10 TOLA' AND
037800        IRQ-PIECE-SIZE NOT = '500 G'   AND
037900        IRQ-PIECE-SIZE NOT = '1 KG'
038000         MOVE 'N' TO WS-VALID-SWITCH
038100         MOVE 'INVALID PIECE SIZE CODE' TO WZ-REJECT-REASON
038200         GO TO 220-VALIDATE-EXIT
038300     END-IF
038400
038500     IF IRQ-BILLING-MODE NOT = 'READY' AND
038600        IRQ-BILLING-MODE NOT = 'MAZDURI'
038700         MOVE 'N' TO WS-VALID-SWITCH
038800         MOVE 'INVALID BILLING MODE' TO WZ-REJECT-REASON
038900         GO TO 220-VALIDATE-EXIT
039000     END-IF
039100
039200     IF IRQ-ADVANCE-PAYMENT NOT = SPACES
039300         IF IRQ-ADVANCE-PAYMENT-N NOT NUMERIC
039400             MOVE 'N' TO WS-VALID-SWITCH
039500             MOVE 'ADVANCE PAYMENT MUST BE NUMERIC AND >= 0' TO
039600                                               WZ-REJECT-REASON
039700             GO TO 220-VALIDATE-EXIT
039800         END-IF
039900     END-IF
040000     .
040100 220-VALIDATE-EXIT.
040200     EXIT
040300     .
040400**********************************************************
040500 230-RESOLVE-CUSTOMER.
040600
040700     MOVE 'N' TO WS-FOUND-CUST-SWITCH
040800     SET WS-CUST-IDX TO 1
040900     SEARCH WS-CUST-ENTRY
041000         AT END CONTINUE
041100         WHEN WT-CUST-ID (WS-CUST-IDX) = IRQ-CUST-ID
041200             SET CUSTOMER-WAS-FOUND TO TRUE
041300     END-SEARCH
041400
041500     IF NOT CUSTOMER-WAS-FOUND
041600         PERFORM 235-CREATE-NEW-CUSTOMER
041700     ELSE
041800         MOVE WT-CUST-ID      (WS-CUST-IDX) TO IRQ-CUST-ID
041900     END-IF
042000     .
042100**********************************************************
042200 235-CREATE-NEW-CUSTOMER.
042300
042400     ADD 1 TO CTL-LAST-CUST-ID
042500     MOVE CTL-LAST-CUST-ID TO IRQ-CUST-ID
042600
042700     ADD 1 TO WS-CUSTOMER-COUNT
042800     SET WS-CUST-IDX TO WS-CUSTOMER-COUNT
042900     MOVE IRQ-CUST-ID       TO WT-CUST-ID (WS-CUST-IDX)
043000     MOVE IRQ-CUST-NAME     TO WT-CUST-NAME (WS-CUST-IDX)
043100     MOVE IRQ-CUST-CONTACT  TO WT-CUST-CONTACT (WS-CUST-IDX)
043200     MOVE IRQ-INVOICE-DATE  TO
043300                            WT-CUST-CREATED-DATE (WS-CUST-IDX)
043400     MOVE SPACES            TO WT-CUST-NOTES (WS-CUST-IDX)
043500     .
043600**********************************************************
043700 250-COMPUTE-NUM-PIECES.
043800
043900     SET PW-IDX TO 1
044000     SEARCH PW-TABLE-ENTRY
044100         AT END MOVE 1.0 TO WN-COMPUTED-WEIGHT
044200         WHEN PW-PIECE-SIZE-CODE (PW-IDX) = IRQ-PIECE-SIZE
044300             MOVE PW-PIECE-WEIGHT-KG (PW-IDX) TO
044400                                              WN-COMPUTED-WEIGHT
044500     END-SEARCH
044600
044700     COMPUTE WN-ROUND-WORK ROUNDED =
044800         IRQ-SILVER-WEIGHT-N / WN-COMPUTED-WEIGHT
044900     MOVE WN-ROUND-WORK TO INV-NUM-PIECES
045000     .
045100**********************************************************
045200 260-COMPUTE-TOTAL-AMOUNT.
045300
045400     EVALUATE TRUE
045500         WHEN IRQ-BILLING-MODE = 'READY'
045600             COMPUTE WN-ROUND-WORK ROUNDED =
045700                 IRQ-SILVER-WEIGHT-N * IRQ-RATE-N
045800         WHEN IRQ-BILLING-MODE = 'MAZDURI'
045900             COMPUTE WN-ROUND-WORK ROUNDED =
046000                 INV-NUM-PIECES * IRQ-RATE-N
046100         WHEN OTHER
046200             MOVE ZERO TO WN-ROUND-WORK
046300     END-EVALUATE
046400
046500     MOVE WN-ROUND-WORK TO INV-TOTAL-AMOUNT
046600     .
046700**********************************************************
046800 265-COMPUTE-REMAINING-BALANCE.
046900
047000     MOVE ZERO TO WN-COMPUTED-ADVANCE
047100     IF IRQ-ADVANCE-PAYMENT NOT = SPACES
047200         MOVE IRQ-ADVANCE-PAYMENT-N TO WN-COMPUTED-ADVANCE
047300     END-IF
047400
047500     COMPUTE WN-ROUND-WORK ROUNDED =
047600         INV-TOTAL-AMOUNT - WN-COMPUTED-ADVANCE
047700     MOVE WN-ROUND-WORK TO INV-REMAINING-BALANCE
047800     MOVE WN-COMPUTED-ADVANCE TO INV-ADVANCE-PAYMENT
047900     .
048000**********************************************************
048100 270-DERIVE-INITIAL-STATUS.
048200
048300     IF INV-REMAINING-BALANCE NOT > ZERO
048400         SET INV-STAT-PAID TO TRUE
048500     ELSE
048600         SET INV-STAT-UNPAID TO TRUE
048700     END-IF
048800     .
048900**********************************************************
049000 280-BUILD-INVOICE-RECORD.
049100
049200     INITIALIZE INVOICE-RECORD
049300     ADD 1 TO CTL-LAST-INV-ID
049400     MOVE CTL-LAST-INV-ID TO INV-ID
049500     MOVE IRQ-CUST-ID TO INV-CUST-ID
049600     MOVE IRQ-INVOICE-DATE TO INV-DATE
049700
049800     ACCEPT WS-TS-CCYYMMDD FROM DATE YYYYMMDD
049900     ACCEPT WS-TS-HHMMSS   FROM TIME
050000     MOVE WS-TS-CCYYMMDD TO WS-STAMP-DATETIME (1:8)
050100     MOVE WS-TS-HHMMSS   TO WS-STAMP-DATETIME (9:6)
050200     MOVE WS-INVOICE-NUMBER-STAMP TO INV-NUMBER
050300
050400     MOVE IRQ-SILVER-WEIGHT-N TO INV-SILVER-WEIGHT
050500     MOVE IRQ-PIECE-SIZE      TO INV-PIECE-SIZE
050600     MOVE IRQ-BILLING-MODE    TO INV-BILLING-MODE
050700     MOVE IRQ-RATE-N          TO INV-RATE
050800     MOVE ZERO                TO INV-TAX-AMOUNT
050900     .
051000**********************************************************
051100 285-WRITE-INVOICE-RECORD.
051200
051300     WRITE INVOICE-RECORD
051400         INVALID KEY
051500             MOVE 'DUPLICATE INVOICE KEY' TO WZ-REJECT-REASON
051600     END-WRITE
051700     .
051800**********************************************************
051900 287-POST-ADVANCE-PAYMENT.
052000
052100     IF WN-COMPUTED-ADVANCE > ZERO
052200         INITIALIZE PAYMENT-RECORD
052300         ADD 1 TO CTL-LAST-PAY-ID
052400         MOVE CTL-LAST-PAY-ID  TO PAY-ID
052500         MOVE INV-ID           TO PAY-INV-ID
052600         MOVE INV-CUST-ID      TO PAY-CUST-ID
052700         MOVE WN-COMPUTED-ADVANCE TO PAY-AMOUNT
052800         IF IRQ-PAYMENT-METHOD = SPACES
052900             SET PAY-METH-CASH TO TRUE
053000         ELSE
053100             MOVE IRQ-PAYMENT-METHOD TO PAY-METHOD
053200         END-IF
053300         MOVE INV-DATE         TO PAY-DATE
053400         MOVE 'ADVANCE PAYMENT' TO PAY-NOTES
053500         MOVE 'BATCH'          TO PAY-CREATED-BY
053600         WRITE PAYMENT-RECORD
053700
053800         MOVE 'BATCH'                    TO WA-USER
053900         MOVE 'INVOICE-CREATED'          TO WA-ACTION
054000         MOVE 'INVOICE'                  TO WA-ENTITY-TYPE
054100         MOVE INV-ID                     TO WA-ENTITY-ID
054200         MOVE 'ADVANCE PAYMENT RECORDED' TO WA-DETAILS
054300         CALL 'AUDITLOG' USING WA-USER, WA-ACTION,
054400              WA-ENTITY-TYPE, WA-ENTITY-ID, WA-DETAILS
054500     END-IF
054600     .
054700**********************************************************
054800 295-WRITE-REJECT-RECORD.
054900
055000     MOVE SPACES TO WZ-REJECT-DETAIL-LINE
055100     MOVE IRQ-CUST-ID TO WZ-RD-KEY
055200     MOVE WZ-REJECT-REASON TO WZ-RD-REASON
055300     MOVE WZ-REJECT-DETAIL-LINE TO REJECT-LISTING-LINE
055400     WRITE REJECT-LISTING-LINE
055500     .
055600**********************************************************
055700 900-END.
055800
055900     PERFORM 910-REWRITE-CUSTOMER-MASTER
056000     PERFORM 920-PRINT-CONTROL-TOTALS
056100
056200     IF CONTROL-REC-EXISTS
056300         REWRITE CONTROL-RECORD
056400     ELSE
056500         WRITE CONTROL-RECORD
056600     END-IF
056700
056800     CLOSE INVOICE-REQUEST-FILE
056900           INVOICE-MASTER
057000           PAYMENT-FILE
057100           REJECT-LISTING
057200           CONTROL-FILE
057300     .
057400**********************************************************
057500 910-REWRITE-CUSTOMER-MASTER.
057600
057700     OPEN OUTPUT CUSTOMER-MASTER
057800     MOVE 1 TO WN-SUBSCRIPT
057900     PERFORM 911-WRITE-CUSTOMER-ENTRY
058000         UNTIL WN-SUBSCRIPT > WS-CUSTOMER-COUNT
058100     CLOSE CUSTOMER-MASTER
058200     .
058300**********************************************************
058400 911-WRITE-CUSTOMER-ENTRY.
058500
058600     SET WS-CUST-IDX TO WN-SUBSCRIPT
058700     INITIALIZE CUSTOMER-RECORD
058800     MOVE WT-CUST-ID (WS-CUST-IDX)      TO CUST-ID
058900     MOVE WT-CUST-NAME (WS-CUST-IDX)    TO CUST-NAME
059000     MOVE WT-CUST-CONTACT (WS-CUST-IDX) TO CUST-CONTACT
059100     MOVE WT-CUST-CREATED-DATE (WS-CUST-IDX) TO
059200                                         CUST-CREATED-DATE
059300     MOVE WT-CUST-NOTES (WS-CUST-IDX)   TO CUST-NOTES
059400     WRITE CUSTOMER-RECORD
059500     ADD 1 TO WN-SUBSCRIPT
059600     .
059700**********************************************************
059800 920-PRINT-CONTROL-TOTALS.
059900
060000     MOVE SPACES TO WZ-CONTROL-REPORT-LINE
060100     WRITE REJECT-LISTING-LINE FROM WS-HEADLINE
060200
060300     MOVE 'RECORDS READ            ' TO WZ-CR-LABEL
060400     MOVE WZ-RECORDS-READ-CNT TO WZ-CR-VALUE
060500     WRITE REJECT-LISTING-LINE FROM WZ-CONTROL-REPORT-LINE
060600
060700     MOVE 'RECORDS ACCEPTED        ' TO WZ-CR-LABEL
060800     MOVE WZ-RECORDS-ACCEPTED-CNT TO WZ-CR-VALUE
060900     WRITE REJECT-LISTING-LINE FROM WZ-CONTROL-REPORT-LINE
061000
061100     MOVE 'RECORDS REJECTED        ' TO WZ-CR-LABEL
061200     MOVE WZ-RECORDS-REJECTED-CNT TO WZ-CR-VALUE
061300     WRITE REJECT-LISTING-LINE FROM WZ-CONTROL-REPORT-LINE
061400
061500     MOVE 'TOTAL AMOUNT INVOICED   ' TO WZ-CR-LABEL
061600     MOVE WZ-MONEY-PROCESSED-AMT TO WZ-CR-VALUE
061700     WRITE REJECT-LISTING-LINE FROM WZ-CONTROL-REPORT-LINE
061800
061900     MOVE 'TOTAL ADVANCE PAID      ' TO WZ-CR-LABEL
062000     MOVE WZ-ADVANCE-PROCESSED-AMT TO WZ-CR-VALUE
062100     WRITE REJECT-LISTING-LINE FROM WZ-CONTROL-REPORT-LINE
062200     .
