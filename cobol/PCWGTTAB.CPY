000100*
000200*  PIECE-WEIGHT LOOKUP TABLE  -  INVOICE CALCULATION ENGINE
000300*  THREE VALID PIECE-SIZE CODES AND THE KILOGRAM WEIGHT OF
000400*  ONE PIECE OF EACH.  LOADED BY 105-LOAD-PIECE-WEIGHT-TABLE
000500*  AT PROGRAM START, SEARCHED BY 250-COMPUTE-NUM-PIECES.
000600*  USAGE HABIT (COMP-3 FOR THE WEIGHT) CARRIED OVER FROM THE
000700*  OLD COPYLIB-ITEM MEMBER'S QTY/PRICE FIELDS.
000800*
000900 01  PW-PIECE-WEIGHT-TABLE.
001000     05  PW-TABLE-ENTRY OCCURS 3 TIMES
001100                        INDEXED BY PW-IDX.
001200         10  PW-PIECE-SIZE-CODE      PIC X(10).
001300         10  PW-PIECE-WEIGHT-KG      PIC S9V9(4) COMP-3.
001400
001500 01  PW-TABLE-COUNT                  PIC S9(4)  COMP
001600                                                  VALUE 3.
