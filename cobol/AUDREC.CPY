000100*
000200*  AUDIT LOG RECORD  -  SILVER TRADING A/R SYSTEM
000300*  ONE RECORD PER BUSINESS ACTION (PAYMENT-ADDED, PAYMENT-
000400*  DELETED, STATUS-CHANGED, ...).  APPENDED TO THE AUDIT LOG
000500*  FILE BY THE AUDITLOG SUBPROGRAM.  DESCENDS FROM THE OLD
000600*  DB2 TUTORIAL.INLOG TABLE, WHICH WAS THE ONLY PLACE THIS
000700*  SHOP EVER KEPT A ONE-ROW-PER-EVENT HISTORY (SEE CHANGE
000800*  LOG, AUDPBS0).
000900*
001000 01  AUDIT-RECORD.
001100     05  AUD-USER                    PIC X(10).
001200     05  AUD-ACTION                  PIC X(16).
001300         88  AUD-ACT-PAYMENT-ADDED        VALUE
001400                                         'PAYMENT-ADDED'.
001500         88  AUD-ACT-PAYMENT-DELETED       VALUE
001600                                         'PAYMENT-DELETED'.
001700         88  AUD-ACT-STATUS-CHANGED        VALUE
001800                                         'STATUS-CHANGED'.
001900         88  AUD-ACT-INVOICE-CREATED       VALUE
002000                                         'INVOICE-CREATED'.
002100     05  AUD-ENTITY-TYPE             PIC X(8).
002200         88  AUD-ENT-INVOICE               VALUE 'INVOICE'.
002300         88  AUD-ENT-PAYMENT                VALUE 'PAYMENT'.
002400         88  AUD-ENT-CUSTOMER               VALUE 'CUSTOMER'.
002500     05  AUD-ENTITY-ID               PIC 9(6)      COMP.
002600     05  AUD-TIMESTAMP               PIC X(14).
002700     05  AUD-TIMESTAMP-R REDEFINES AUD-TIMESTAMP.
002800         10  AUD-TS-CCYY             PIC 9(4).
002900         10  AUD-TS-MM               PIC 9(2).
003000         10  AUD-TS-DD               PIC 9(2).
003100         10  AUD-TS-HH               PIC 9(2).
003200         10  AUD-TS-MIN              PIC 9(2).
003300         10  AUD-TS-SS               PIC 9(2).
003400     05  AUD-DETAILS                 PIC X(60).
003500     05  FILLER                      PIC X(12).
