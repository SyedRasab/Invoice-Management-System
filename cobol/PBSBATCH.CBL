000100**********************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    PBSBATCH.
000500 AUTHOR.        R QURESHI.
000600 INSTALLATION.  SHAFI BULLION TRADERS DP DEPT.
000700 DATE-WRITTEN.  15-02-1988.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001000**********************************************************
001100*  PURPOSE - NIGHTLY RUN-CONTROL STEP FOR THE SILVER
001200*  TRADING INVOICE AND PAYMENT BATCH SUITE.  DOES NOT
001300*  CREATE INVOICES OR POST PAYMENTS ITSELF - EACH OF
001400*  INVCRE01, PAYPOST01, CUSTOUT01, RPTSUM01 AND EXPORT01
001500*  IS ITS OWN JCL STEP.  THIS PROGRAM RUNS FIRST, READS
001600*  THE UPSI SWITCHES SET IN THE JOB'S PARM CARD, PRINTS A
001700*  ONE-PAGE CONTROL REPORT SHOWING WHICH STEPS ARE WANTED
001800*  ON TONIGHT'S RUN, AND SETS A RETURN CODE THE JCL CAN
001900*  TEST WITH COND= TO SKIP A STEP NOBODY ASKED FOR.
002000*  ORIGINALLY THIS WAS THE OPERATOR'S ONLINE MAIN MENU -
002100*  SEE THE CHANGE LOG BELOW FOR WHEN AND WHY IT WAS TURNED
002200*  INTO A BATCH STEP INSTEAD.
002300**********************************************************
002400*  CHANGE LOG
002500*  ----------
002600*  15-02-1988 RQ  INITIAL VERSION - INTERACTIVE OPERATOR          JOB-0004
002700*  15-02-1988 RQ  MENU, ONE SCREEN PER FUNCTION AREA, RUN         JOB-0004
002800*  15-02-1988 RQ  FROM THE 3270 IN THE BACK OFFICE.               JOB-0004
002900*  06-06-1990 SK  ADDED THE EXPORT/LISTING CHOICE TO THE          JOB-0098
003000*  06-06-1990 SK  MENU WHEN EXPORT01 WAS FIRST BUILT.             JOB-0098
003100*  19-04-1993 AP  BACK OFFICE TERMINAL TAKEN OUT OF SERVICE       JOB-0140
003200*  19-04-1993 AP  - REWRITTEN AS A BATCH RUN-CONTROL STEP.        JOB-0140
003300*  19-04-1993 AP  EACH OLD MENU CHOICE IS NOW ONE UPSI            JOB-0140
003400*  19-04-1993 AP  SWITCH BIT SET ON THE PARM CARD INSTEAD         JOB-0140
003500*  19-04-1993 AP  OF AN OPERATOR KEYSTROKE.  THE ACTUAL           JOB-0140
003600*  19-04-1993 AP  PROGRAMS RUN AS SEPARATE EXEC STEPS -           JOB-0140
003700*  19-04-1993 AP  THIS STEP ONLY REPORTS WHAT WILL RUN AND        JOB-0140
003800*  19-04-1993 AP  SETS RETURN-CODE 4 IF NOTHING WAS ASKED         JOB-0140
003900*  19-04-1993 AP  FOR, SO THE OPERATOR NOTICES A BLANK PARM.      JOB-0140
004000*  08-09-1998 AP  YEAR 2000 REVIEW - RUN DATE IS CCYYMMDD         Y2K-0012
004100*  08-09-1998 AP  ALREADY, NO CHANGE REQUIRED.                    Y2K-0012
004200*  14-01-1999 TS  Y2K SIGN-OFF - CONFIRMED WITH AUDIT.            Y2K-0013
004300*  22-11-2002 MI  STEP LIST RE-ORDERED TO MATCH THE ACTUAL        JOB-0261
004400*  22-11-2002 MI  JCL STEP SEQUENCE (INVOICES, PAYMENTS,          JOB-0261
004500*  22-11-2002 MI  OUTSTANDING LIST, REVENUE REPORTS, THEN         JOB-0261
004600*  22-11-2002 MI  EXPORTS) AFTER OPERATIONS KEPT ASKING WHY       JOB-0261
004700*  22-11-2002 MI  THE PRINTED ORDER DIDN'T MATCH THE JOB LOG.     JOB-0261
004800*  03-11-2005 SK  INTERNAL STANDARDS REVIEW FLAGGED NO 77-LEVEL   JOB-0281
004900*  03-11-2005 SK  ITEMS ANYWHERE IN THE PROGRAM. WS-HEADLINE WAS  JOB-0281
005000*  03-11-2005 SK  ALREADY A STANDALONE DIVIDER LITERAL WITH NO    JOB-0281
005100*  03-11-2005 SK  GROUP AND NO REDEFINES - RELEVELLED TO 77 PER   JOB-0281
005200*  03-11-2005 SK  SHOP STANDARD. NO LOGIC CHANGE.                 JOB-0281
005300**********************************************************
005400 ENVIRONMENT DIVISION.
005500*---------------------------------------------------------
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS PBS-NUMERIC-CLASS IS '0' THRU '9'
006000     UPSI-0 IS PBS-RUN-INVOICE-STEP
006100            ON STATUS IS PBS-INV-WANTED OFF STATUS IS PBS-INV-SKIP
006200     UPSI-1 IS PBS-RUN-PAYMENT-STEP
006300            ON STATUS IS PBS-PAY-WANTED OFF STATUS IS PBS-PAY-SKIP
006400     UPSI-2 IS PBS-RUN-CUSTOUT-STEP
006500            ON STATUS IS PBS-CUSTOUT-WANTED OFF STATUS IS
006600                PBS-CUSTOUT-SKIP
006700     UPSI-3 IS PBS-RUN-RPTSUM-STEP
006800            ON STATUS IS PBS-RPTSUM-WANTED OFF STATUS IS
006900                PBS-RPTSUM-SKIP
007000     UPSI-4 IS PBS-RUN-EXPORT-STEP
007100            ON STATUS IS PBS-EXPORT-WANTED OFF STATUS IS
007200                PBS-EXPORT-SKIP.
007300*---------------------------------------------------------
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT CONTROL-REPORT
007700            ASSIGN TO 'PBSCTLR'
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FS-PBSCTLR.
008000
008100**********************************************************
008200 DATA DIVISION.
008300*---------------------------------------------------------
008400 FILE SECTION.
008500 FD  CONTROL-REPORT
008600     LABEL RECORDS ARE STANDARD.
008700 01  CONTROL-REPORT-LINE                PIC X(80).
008800
008900**********************************************************
009000 WORKING-STORAGE SECTION.
009100
009200 01  WS-FILE-STATUSES.
009300     05  FS-PBSCTLR                  PIC XX.
009400         88  PBSCTLR-OK                   VALUE '00'.
009500
009600 01  WS-STEP-COUNTS.
009700     05  WS-STEP-IDX                 PIC S9(4)  COMP.
009800     05  WS-STEPS-SELECTED           PIC S9(4)  COMP VALUE ZERO.
009900
010000 01  WS-RUN-DATE                     PIC 9(8).
010100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010200     05  WS-RUN-CCYY                 PIC 9(4).
010300     05  WS-RUN-MM                   PIC 9(2).
010400     05  WS-RUN-DD                   PIC 9(2).
010500
010600*    STEP-NAME TABLE - ONE FILLER PER JCL STEP, IN JOB
010700*    SEQUENCE, LOADED BY REDEFINES RATHER THAN BUILT UP
010800*    A MOVE AT A TIME (SAME TRICK RPTSUM01 USES FOR ITS
010900*    MONTH-NAME TABLE).
011000 01  WS-STEP-NAME-BLOCK.
011100     05  FILLER   PIC X(30)  VALUE 'INVCRE01 - INVOICE CREATION'.
011200     05  FILLER   PIC X(30)  VALUE 'PAYPOST01 - PAYMENT POSTING'.
011300     05  FILLER   PIC X(30)  VALUE 'CUSTOUT01 - OUTSTANDING LIST'.
011400     05  FILLER   PIC X(30)  VALUE 'RPTSUM01 - REVENUE REPORTS'.
011500     05  FILLER   PIC X(30)  VALUE 'EXPORT01 - TABULAR EXPORTS'.
011600 01  WS-STEP-NAME-TABLE REDEFINES WS-STEP-NAME-BLOCK.
011700     05  WT-STEP-NAME  OCCURS 5 TIMES INDEXED BY WS-STEP-IDX2
011800                        PIC X(30).
011900
012000 77  WS-HEADLINE                     PIC X(80) VALUE ALL '-'.
012100
012200*    ONE PRINT LINE, BUILT A PIECE AT A TIME, THEN
012300*    TREATED AS A SINGLE 80-BYTE RECORD FOR THE WRITE.
012400 01  WS-DETAIL-LINE                  PIC X(80) VALUE SPACES.
012500 01  WS-DETAIL-LINE-R REDEFINES WS-DETAIL-LINE.
012600     05  WD-STEP-NO                  PIC X(6).
012700     05  WD-STEP-NAME                PIC X(30).
012800     05  WD-STEP-STATUS              PIC X(10).
012900     05  FILLER                      PIC X(34).
013000
013100**********************************************************
013200 PROCEDURE DIVISION.
013300 000-PBS-BATCH-CONTROL.
013400
013500     PERFORM 100-INIT
013600     PERFORM 200-EVALUATE-RUN-STEPS
013700     PERFORM 900-END
013800
013900     STOP RUN
014000     .
014100
014200**********************************************************
014300 100-INIT.
014400
014500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
014600
014700     OPEN OUTPUT CONTROL-REPORT
014800     PERFORM 110-WRITE-REPORT-HEADING
014900     .
015000
015100**********************************************************
015200 110-WRITE-REPORT-HEADING.
015300
015400     MOVE WS-HEADLINE          TO CONTROL-REPORT-LINE
015500     WRITE CONTROL-REPORT-LINE AFTER ADVANCING C01
015600
015700     MOVE SPACES                TO CONTROL-REPORT-LINE
015800     STRING 'PBS BATCH RUN CONTROL   RUN DATE '
015900            WS-RUN-CCYY '-' WS-RUN-MM '-' WS-RUN-DD
016000            DELIMITED BY SIZE INTO CONTROL-REPORT-LINE
016100     WRITE CONTROL-REPORT-LINE AFTER ADVANCING 1
016200
016300     MOVE WS-HEADLINE          TO CONTROL-REPORT-LINE
016400     WRITE CONTROL-REPORT-LINE AFTER ADVANCING 1
016500
016600     MOVE SPACES TO WS-DETAIL-LINE
016700     MOVE 'STEP'   TO WD-STEP-NO
016800     MOVE 'PROGRAM'                TO WD-STEP-NAME
016900     MOVE 'STATUS'                 TO WD-STEP-STATUS
017000     MOVE WS-DETAIL-LINE           TO CONTROL-REPORT-LINE
017100     WRITE CONTROL-REPORT-LINE AFTER ADVANCING 1
017200
017300     MOVE WS-HEADLINE          TO CONTROL-REPORT-LINE
017400     WRITE CONTROL-REPORT-LINE AFTER ADVANCING 1
017500     .
017600
017700**********************************************************
017800 200-EVALUATE-RUN-STEPS.
017900
018000     SET WS-STEP-IDX TO 1
018100     PERFORM 210-EVALUATE-ONE-STEP UNTIL WS-STEP-IDX > 5
018200     .
018300
018400**********************************************************
018500 210-EVALUATE-ONE-STEP.
018600
018700     SET WS-STEP-IDX2 TO WS-STEP-IDX
018800     MOVE SPACES              TO WS-DETAIL-LINE
018900     MOVE WS-STEP-IDX         TO WD-STEP-NO
019000     MOVE WT-STEP-NAME (WS-STEP-IDX2) TO WD-STEP-NAME
019100
019200     EVALUATE WS-STEP-IDX
019300         WHEN 1
019400             IF PBS-INV-WANTED
019500                 MOVE 'RUN'  TO WD-STEP-STATUS
019600                 ADD 1 TO WS-STEPS-SELECTED
019700             ELSE
019800                 MOVE 'SKIP' TO WD-STEP-STATUS
019900             END-IF
020000         WHEN 2
020100             IF PBS-PAY-WANTED
020200                 MOVE 'RUN'  TO WD-STEP-STATUS
020300                 ADD 1 TO WS-STEPS-SELECTED
020400             ELSE
020500                 MOVE 'SKIP' TO WD-STEP-STATUS
020600             END-IF
020700         WHEN 3
020800             IF PBS-CUSTOUT-WANTED
020900                 MOVE 'RUN'  TO WD-STEP-STATUS
021000                 ADD 1 TO WS-STEPS-SELECTED
021100             ELSE
021200                 MOVE 'SKIP' TO WD-STEP-STATUS
021300             END-IF
021400         WHEN 4
021500             IF PBS-RPTSUM-WANTED
021600                 MOVE 'RUN'  TO WD-STEP-STATUS
021700                 ADD 1 TO WS-STEPS-SELECTED
021800             ELSE
021900                 MOVE 'SKIP' TO WD-STEP-STATUS
022000             END-IF
022100         WHEN 5
022200             IF PBS-EXPORT-WANTED
022300                 MOVE 'RUN'  TO WD-STEP-STATUS
022400                 ADD 1 TO WS-STEPS-SELECTED
022500             ELSE
022600                 MOVE 'SKIP' TO WD-STEP-STATUS
022700             END-IF
022800     END-EVALUATE
022900
023000     MOVE WS-DETAIL-LINE TO CONTROL-REPORT-LINE
023100     WRITE CONTROL-REPORT-LINE AFTER ADVANCING 1
023200
023300     SET WS-STEP-IDX UP BY 1
023400     .
023500
023600**********************************************************
023700*    JOB-0140 - RETURN-CODE 4 MEANS "NOTHING SELECTED",
023800*    SO THE OPERATOR CATCHES A BLANK PARM CARD BEFORE THE
023900*    REST OF THE JOB RUNS FOR NO REASON.
024000 900-END.
024100
024200     MOVE WS-HEADLINE          TO CONTROL-REPORT-LINE
024300     WRITE CONTROL-REPORT-LINE AFTER ADVANCING 1
024400
024500     IF WS-STEPS-SELECTED = ZERO
024600         MOVE 4 TO RETURN-CODE
024700         DISPLAY 'PBSBATCH - NO STEPS SELECTED ON PARM CARD'
024800     ELSE
024900         MOVE 0 TO RETURN-CODE
025000         DISPLAY 'PBSBATCH - STEPS SELECTED ' WS-STEPS-SELECTED
025100     END-IF
025200
025300     CLOSE CONTROL-REPORT
025400     .
