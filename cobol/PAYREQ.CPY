000100*
000200*  PAYMENT REQUEST RECORD  -  INPUT TO THE PAYMENT POSTING
000300*  BATCH (PAYPOST01).  ONE RECORD PER REQUESTED ACTION.
000400*  PYQ-REQUEST-TYPE SELECTS ADD / DELETE / MANUAL STATUS
000500*  UPDATE, THE WAY THE OLD BGMAX TRANCODE FIELD SELECTED A
000600*  BANKGIRO POST TYPE (SEE CHANGE LOG, PAYPOST01).
000700*  DESCENDS FROM THE OLD COPYLIB-FINDATA MEMBER.
000800*
000900 01  PAYMENT-REQUEST-RECORD.
001000     05  PYQ-REQUEST-TYPE            PIC X(1).
001100         88  PYQ-TYPE-ADD                 VALUE 'A'.
001200         88  PYQ-TYPE-DELETE               VALUE 'D'.
001300         88  PYQ-TYPE-STATUS-UPDATE         VALUE 'S'.
001400     05  PYQ-INV-ID                  PIC 9(6)  COMP.
001500     05  PYQ-PAY-ID                  PIC 9(6)  COMP.
001600     05  PYQ-AMOUNT                  PIC X(12).
001700     05  PYQ-AMOUNT-N REDEFINES PYQ-AMOUNT
001800                                     PIC 9(9)V99.
001900     05  PYQ-METHOD                  PIC X(14).
002000     05  PYQ-DATE                    PIC X(8).
002100     05  PYQ-USER                    PIC X(10).
002200     05  PYQ-NEW-STATUS              PIC X(14).
002300     05  FILLER                      PIC X(15).
