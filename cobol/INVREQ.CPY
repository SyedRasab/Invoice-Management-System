000100*
000200*  INVOICE REQUEST RECORD  -  INPUT TO THE INVOICE CREATION
000300*  BATCH (INVCRE01).  ONE RECORD PER REQUESTED INVOICE, AS
000400*  TRANSCRIBED FROM THE ORDER DESK INTAKE SHEETS.  NUMERIC-
000500*  LOOKING FIELDS ARE CARRIED AS TEXT SO THE VALIDATION STEP
000600*  CAN CATCH A BLANK OR NON-NUMERIC ENTRY BEFORE IT IS EVER
000700*  MOVED TO A NUMERIC PICTURE.  DESCENDS FROM THE OLD
000800*  COPYLIB-ADDR MEMBER (SEE CHANGE LOG, INVCRE01).
000900*
001000 01  INVOICE-REQUEST-RECORD.
001100     05  IRQ-CUST-ID                 PIC 9(6)  COMP.
001200     05  IRQ-CUST-NAME               PIC X(30).
001300     05  IRQ-CUST-CONTACT            PIC X(20).
001400     05  IRQ-INVOICE-DATE            PIC X(8).
001500     05  IRQ-SILVER-WEIGHT           PIC X(11).
001600     05  IRQ-SILVER-WEIGHT-N REDEFINES
001700         IRQ-SILVER-WEIGHT           PIC 9(6)V9(4).
001800     05  IRQ-PIECE-SIZE              PIC X(10).
001900     05  IRQ-BILLING-MODE            PIC X(8).
002000     05  IRQ-RATE                    PIC X(12).
002100     05  IRQ-RATE-N REDEFINES IRQ-RATE
002200                                     PIC 9(9)V99.
002300     05  IRQ-ADVANCE-PAYMENT         PIC X(12).
002400     05  IRQ-ADVANCE-PAYMENT-N REDEFINES
002500         IRQ-ADVANCE-PAYMENT         PIC 9(9)V99.
002600     05  IRQ-PAYMENT-METHOD          PIC X(14).
002700     05  FILLER                      PIC X(20).
