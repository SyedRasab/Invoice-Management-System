000100**********************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    RPTSUM01.
000500 AUTHOR.        A PARVEZ.
000600 INSTALLATION.  SHAFI BULLION TRADERS DP DEPT.
000700 DATE-WRITTEN.  20-03-1991.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001000**********************************************************
001100*  PURPOSE - TWO MANAGEMENT REPORTS OFF THE INVOICE MASTER
001200*  AND THE PAYMENT TRANSACTION FILE:
001300*      (1) MONTHLY REVENUE FOR A GIVEN YEAR, ONE LINE PER
001400*          MONTH THAT HAD ACTIVITY PLUS A YEAR TOTAL.
001500*      (2) PAYMENT SUMMARY - TOTAL INVOICED, TOTAL PAID,
001600*          AND OUTSTANDING, ACROSS THE WHOLE FILE.
001700*  REPORT YEAR IS SUPPLIED ON THE SYSIN PARM CARD.
001800**********************************************************
001900*  CHANGE LOG
002000*  ----------
002100*  20-03-1991 AP  INITIAL VERSION.                                JOB-0088
002200*  20-03-1991 AP  MONTHLY REVENUE USES A FILTERED SORT            JOB-0088
002300*  20-03-1991 AP  (INPUT PROCEDURE PICKS OUT THE PARM YEAR)       JOB-0088
002400*  20-03-1991 AP  SO THE MASTER DOES NOT HAVE TO BE KEPT IN       JOB-0088
002500*  20-03-1991 AP  DATE ORDER YEAR-ROUND.                          JOB-0088
002600*  17-07-1994 SK  PAYMENT SUMMARY SECTION ADDED - USED TO         JOB-0136
002700*  17-07-1994 SK  BE A SEPARATE PROGRAM, FOLDED IN HERE SO        JOB-0136
002800*  17-07-1994 SK  MONTH-END ONLY NEEDS ONE JOB STEP.              JOB-0136
002900*  30-09-1998 AP  YEAR 2000 REVIEW - PARM CARD YEAR IS FULL       Y2K-0007
003000*  30-09-1998 AP  4-DIGIT CCYY, ALL DATE FIELDS ALREADY           Y2K-0007
003100*  30-09-1998 AP  CCYYMMDD - NO CHANGE REQUIRED.                  Y2K-0007
003200*  11-01-1999 TS  Y2K SIGN-OFF - CONFIRMED WITH AUDIT.            Y2K-0011
003300*  22-10-2002 MI  MONTH NAME TABLE MOVED FROM 12 IF-THENS         JOB-0224
003400*  22-10-2002 MI  TO A REDEFINED CONSTANT TABLE.                  JOB-0224
003500*  03-11-2005 SK  INTERNAL STANDARDS REVIEW FLAGGED NO 77-LEVEL   JOB-0282
003600*  03-11-2005 SK  ITEMS ANYWHERE IN THE PROGRAM. WS-HEADLINE WAS  JOB-0282
003700*  03-11-2005 SK  ALREADY A STANDALONE DIVIDER LITERAL WITH NO    JOB-0282
003800*  03-11-2005 SK  GROUP AND NO REDEFINES - RELEVELLED TO 77 PER   JOB-0282
003900*  03-11-2005 SK  SHOP STANDARD. NO LOGIC CHANGE.                 JOB-0282
004000**********************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS PBS-NUMERIC-CLASS IS '0' THRU '9'
004600     UPSI-0 IS PBS-RUN-SWITCH-0.
004700*---------------------------------------------------------
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT INVOICE-MASTER
005100            ASSIGN TO 'INVMSTR'
005200            ORGANIZATION IS INDEXED
005300            ACCESS MODE IS SEQUENTIAL
005400            RECORD KEY IS INV-ID
005500            FILE STATUS IS FS-INVMSTR.
005600
005700     SELECT PAYMENT-FILE
005800            ASSIGN TO 'PAYTRAN'
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS FS-PAYTRAN.
006100
006200     SELECT SORT-WORK-FILE
006300            ASSIGN TO 'SRTWORK'.
006400
006500     SELECT MONTHLY-REVENUE-LISTING
006600            ASSIGN TO 'MREVRPT'
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS FS-MREVRPT.
006900
007000     SELECT PAYMENT-SUMMARY-LISTING
007100            ASSIGN TO 'PSUMRPT'
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-PSUMRPT.
007400
007500**********************************************************
007600 DATA DIVISION.
007700*---------------------------------------------------------
007800 FILE SECTION.
007900 FD  INVOICE-MASTER
008000     LABEL RECORDS ARE STANDARD.
008100     COPY INVREC.
008200
008300 FD  PAYMENT-FILE
008400     LABEL RECORDS ARE STANDARD.
008500     COPY PAYREC.
008600
008700 SD  SORT-WORK-FILE.
008800 01  SORT-WORK-RECORD.
008900     05  SRT-INV-DATE                PIC X(8).
009000     05  SRT-INV-DATE-R REDEFINES SRT-INV-DATE.
009100         10  SRT-INV-DATE-CCYY       PIC 9(4).
009200         10  SRT-INV-DATE-MM         PIC 9(2).
009300         10  SRT-INV-DATE-DD         PIC 9(2).
009400     05  SRT-REVENUE                 PIC S9(11)V99 COMP-3.
009500
009600 FD  MONTHLY-REVENUE-LISTING
009700     LABEL RECORDS ARE OMITTED.
009800 01  MONTHLY-REVENUE-LINE            PIC X(132).
009900
010000 FD  PAYMENT-SUMMARY-LISTING
010100     LABEL RECORDS ARE OMITTED.
010200 01  PAYMENT-SUMMARY-LINE            PIC X(132).
010300
010400**********************************************************
010500 WORKING-STORAGE SECTION.
010600
010700 01  WS-FILE-STATUSES.
010800     05  FS-INVMSTR                  PIC XX.
010900         88  INVMSTR-OK                   VALUE '00'.
011000         88  INVMSTR-EOF                  VALUE '10'.
011100     05  FS-PAYTRAN                  PIC XX.
011200         88  PAYTRAN-OK                   VALUE '00'.
011300         88  PAYTRAN-EOF                  VALUE '10'.
011400     05  FS-MREVRPT                  PIC XX.
011500         88  MREVRPT-OK                   VALUE '00'.
011600     05  FS-PSUMRPT                  PIC XX.
011700         88  PSUMRPT-OK                   VALUE '00'.
011800
011900 01  WS-SWITCHES.
012000     05  WS-SORT-EOF-SWITCH          PIC X     VALUE 'N'.
012100         88  NO-MORE-SORT-RECORDS         VALUE 'Y'.
012200     05  WS-INV-EOF-SWITCH           PIC X     VALUE 'N'.
012300         88  NO-MORE-INVOICES             VALUE 'Y'.
012400     05  WS-PAY-EOF-SWITCH           PIC X     VALUE 'N'.
012500         88  NO-MORE-PAYMENTS             VALUE 'Y'.
012600     05  WS-FIRST-MONTH-SWITCH       PIC X     VALUE 'Y'.
012700         88  FIRST-MONTH-OF-RUN           VALUE 'Y'.
012800
012900*    run parameter - report year, read from the SYSIN card
013000 01  WS-PARM-CARD.
013100     05  WS-REPORT-YEAR              PIC 9(4).
013200     05  FILLER                      PIC X(76).
013300
013400*    monthly revenue accumulators
013500 01  WS-MONTHLY-WORK.
013600     05  WS-CURRENT-MONTH-KEY        PIC X(6)  VALUE SPACES.
013700     05  WS-CURRENT-MONTH-KEY-R REDEFINES
013800                                  WS-CURRENT-MONTH-KEY.
013900         10  WS-CURRENT-YEAR         PIC 9(4).
014000         10  WS-CURRENT-MONTH-NO     PIC 9(2).
014100     05  WS-MONTH-TOTAL              PIC S9(11)V99 COMP-3
014200                                                    VALUE ZERO.
014300     05  WS-YEAR-TOTAL               PIC S9(11)V99 COMP-3
014400                                                    VALUE ZERO.
014500
014600*    month names, loaded as a constant string then redefined
014700*    as a table - avoids twelve MOVE/IF statements
014800 01  WS-MONTH-NAMES-CONST.
014900     05  FILLER                      PIC X(12) VALUE
015000         'JANUARY     '.
015100     05  FILLER                      PIC X(12) VALUE
015200         'FEBRUARY    '.
015300     05  FILLER                      PIC X(12) VALUE
015400         'MARCH       '.
015500     05  FILLER                      PIC X(12) VALUE
015600         'APRIL       '.
015700     05  FILLER                      PIC X(12) VALUE
015800         'MAY         '.
015900     05  FILLER                      PIC X(12) VALUE
016000         'JUNE        '.
016100     05  FILLER                      PIC X(12) VALUE
016200         'JULY        '.
016300     05  FILLER                      PIC X(12) VALUE
016400         'AUGUST      '.
016500     05  FILLER                      PIC X(12) VALUE
016600         'SEPTEMBER   '.
016700     05  FILLER                      PIC X(12) VALUE
016800         'OCTOBER     '.
016900     05  FILLER                      PIC X(12) VALUE
017000         'NOVEMBER    '.
017100     05  FILLER                      PIC X(12) VALUE
017200         'DECEMBER    '.
017300 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAMES-CONST.
017400     05  WS-MONTH-NAME OCCURS 12 TIMES
017500                       INDEXED BY WS-MONTH-IDX  PIC X(12).
017600
017700*    payment summary accumulators
017800 01  WS-SUMMARY-WORK.
017900     05  WS-TOTAL-INVOICED           PIC S9(11)V99 COMP-3
018000                                                    VALUE ZERO.
018100     05  WS-TOTAL-PAID               PIC S9(11)V99 COMP-3
018200                                                    VALUE ZERO.
018300     05  WS-TOTAL-OUTSTANDING        PIC S9(11)V99 COMP-3
018400                                                    VALUE ZERO.
018500
018600*    report lines
018700 77  WS-HEADLINE                     PIC X(80) VALUE ALL '-'.
018800
018900 01  WS-MONTHLY-DETAIL-LINE.
019000     05  FILLER                      PIC X(1)  VALUE SPACES.
019100     05  WM-MONTH-NAME                PIC X(12).
019200     05  FILLER                      PIC X(4)  VALUE SPACES.
019300     05  WM-REVENUE                  PIC ZZZ,ZZZ,ZZ9.99.
019400     05  FILLER                      PIC X(97) VALUE SPACES.
019500
019600 01  WS-MONTHLY-TOTAL-LINE.
019700     05  FILLER                      PIC X(1)  VALUE SPACES.
019800     05  FILLER                      PIC X(12) VALUE
019900         'YEAR TOTAL  '.
020000     05  FILLER                      PIC X(4)  VALUE SPACES.
020100     05  WM-YEAR-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.
020200     05  FILLER                      PIC X(97) VALUE SPACES.
020300
020400 01  WS-SUMMARY-DETAIL-LINE.
020500     05  FILLER                      PIC X(1)  VALUE SPACES.
020600     05  WS-SUM-LABEL                PIC X(16) VALUE SPACES.
020700     05  WS-SUM-VALUE                PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
020800     05  FILLER                      PIC X(97) VALUE SPACES.
020900
021000 LINKAGE SECTION.
021100*---------------------------------------------------------
021200**********************************************************
021300 PROCEDURE DIVISION.
021400 000-PRINT-REPORTS.
021500
021600     ACCEPT WS-PARM-CARD FROM SYSIN
021700
021800     PERFORM 100-MONTHLY-REVENUE-REPORT
021900     PERFORM 200-PAYMENT-SUMMARY-REPORT
022000
022100     STOP RUN
022200     .
022300**********************************************************
022400 100-MONTHLY-REVENUE-REPORT.
022500
022600     OPEN OUTPUT MONTHLY-REVENUE-LISTING
022700     MOVE WS-HEADLINE TO MONTHLY-REVENUE-LINE
022800     WRITE MONTHLY-REVENUE-LINE
022900     MOVE 'MONTHLY REVENUE REPORT' TO MONTHLY-REVENUE-LINE
023000     WRITE MONTHLY-REVENUE-LINE
023100     MOVE WS-HEADLINE TO MONTHLY-REVENUE-LINE
023200     WRITE MONTHLY-REVENUE-LINE
023300
023400     MOVE ZERO TO WS-YEAR-TOTAL
023500     MOVE 'Y' TO WS-FIRST-MONTH-SWITCH
023600     MOVE SPACES TO WS-CURRENT-MONTH-KEY
023700
023800     SORT SORT-WORK-FILE
023900         ON ASCENDING KEY SRT-INV-DATE
024000         INPUT PROCEDURE IS 110-SELECT-YEAR-INVOICES
024100         OUTPUT PROCEDURE IS 120-SUMMARIZE-BY-MONTH
024200
024300     IF NOT FIRST-MONTH-OF-RUN
024400         PERFORM 130-PRINT-MONTH-LINE
024500     END-IF
024600
024700     MOVE WS-HEADLINE TO MONTHLY-REVENUE-LINE
024800     WRITE MONTHLY-REVENUE-LINE
024900     MOVE WS-YEAR-TOTAL TO WM-YEAR-TOTAL
025000     MOVE WS-MONTHLY-TOTAL-LINE TO MONTHLY-REVENUE-LINE
025100     WRITE MONTHLY-REVENUE-LINE
025200
025300     CLOSE MONTHLY-REVENUE-LISTING
025400     .
025500**********************************************************
025600*    INPUT PROCEDURE - RELEASE ONLY INVOICES DATED IN THE
025700*    PARM YEAR, CARRYING TOTAL-AMOUNT LESS REMAINING BALANCE
025800*    AS THE REVENUE FOR THAT INVOICE.
025900 110-SELECT-YEAR-INVOICES.
026000
026100     MOVE 'N' TO WS-INV-EOF-SWITCH
026200     OPEN INPUT INVOICE-MASTER
026300     PERFORM 111-READ-INVOICE-MASTER
026400     PERFORM 112-RELEASE-IF-IN-YEAR UNTIL NO-MORE-INVOICES
026500     CLOSE INVOICE-MASTER
026600     .
026700 111-READ-INVOICE-MASTER.
026800
026900     READ INVOICE-MASTER
027000         AT END SET NO-MORE-INVOICES TO TRUE
027100     END-READ
027200     .
027300 112-RELEASE-IF-IN-YEAR.
027400
027500     IF INV-DATE-CCYY = WS-REPORT-YEAR
027600         MOVE INV-DATE TO SRT-INV-DATE
027700         COMPUTE SRT-REVENUE ROUNDED =
027800                 INV-TOTAL-AMOUNT - INV-REMAINING-BALANCE
027900         RELEASE SORT-WORK-RECORD
028000     END-IF
028100
028200     PERFORM 111-READ-INVOICE-MASTER
028300     .
028400**********************************************************
028500*    OUTPUT PROCEDURE - CONTROL BREAK ON MONTH (CCYYMM).
028600 120-SUMMARIZE-BY-MONTH.
028700
028800     MOVE 'N' TO WS-SORT-EOF-SWITCH
028900     PERFORM 121-RETURN-SORT-RECORD
029000     PERFORM 122-ACCUMULATE-MONTH UNTIL NO-MORE-SORT-RECORDS
029100     .
029200 121-RETURN-SORT-RECORD.
029300
029400     RETURN SORT-WORK-FILE
029500         AT END SET NO-MORE-SORT-RECORDS TO TRUE
029600     END-RETURN
029700     .
029800 122-ACCUMULATE-MONTH.
029900
030000     IF FIRST-MONTH-OF-RUN
030100         MOVE SRT-INV-DATE (1:6) TO WS-CURRENT-MONTH-KEY
030200         MOVE 'N' TO WS-FIRST-MONTH-SWITCH
030300     END-IF
030400
030500     IF SRT-INV-DATE (1:6) NOT = WS-CURRENT-MONTH-KEY
030600         PERFORM 130-PRINT-MONTH-LINE
030700         MOVE SRT-INV-DATE (1:6) TO WS-CURRENT-MONTH-KEY
030800         MOVE ZERO TO WS-MONTH-TOTAL
030900     END-IF
031000
031100     ADD SRT-REVENUE TO WS-MONTH-TOTAL
031200     ADD SRT-REVENUE TO WS-YEAR-TOTAL
031300
031400     PERFORM 121-RETURN-SORT-RECORD
031500     .
031600**********************************************************
031700 130-PRINT-MONTH-LINE.
031800
031900     SET WS-MONTH-IDX TO WS-CURRENT-MONTH-NO
032000     MOVE WS-MONTH-NAME (WS-MONTH-IDX) TO WM-MONTH-NAME
032100     MOVE WS-MONTH-TOTAL TO WM-REVENUE
032200     MOVE WS-MONTHLY-DETAIL-LINE TO MONTHLY-REVENUE-LINE
032300     WRITE MONTHLY-REVENUE-LINE
032400     .
032500**********************************************************
032600 200-PAYMENT-SUMMARY-REPORT.
032700
032800     MOVE ZERO TO WS-TOTAL-INVOICED
032900     MOVE ZERO TO WS-TOTAL-PAID
033000
033100     PERFORM 210-SUM-INVOICE-TOTALS
033200     PERFORM 220-SUM-PAYMENT-TOTALS
033300
033400     COMPUTE WS-TOTAL-OUTSTANDING =
033500             WS-TOTAL-INVOICED - WS-TOTAL-PAID
033600
033700     OPEN OUTPUT PAYMENT-SUMMARY-LISTING
033800     MOVE WS-HEADLINE TO PAYMENT-SUMMARY-LINE
033900     WRITE PAYMENT-SUMMARY-LINE
034000     MOVE 'PAYMENT SUMMARY REPORT' TO PAYMENT-SUMMARY-LINE
034100     WRITE PAYMENT-SUMMARY-LINE
034200     MOVE WS-HEADLINE TO PAYMENT-SUMMARY-LINE
034300     WRITE PAYMENT-SUMMARY-LINE
034400
034500     MOVE 'TOTAL INVOICED  ' TO WS-SUM-LABEL
034600     MOVE WS-TOTAL-INVOICED TO WS-SUM-VALUE
034700     MOVE WS-SUMMARY-DETAIL-LINE TO PAYMENT-SUMMARY-LINE
034800     WRITE PAYMENT-SUMMARY-LINE
034900
035000     MOVE 'TOTAL PAID      ' TO WS-SUM-LABEL
035100     MOVE WS-TOTAL-PAID TO WS-SUM-VALUE
035200     MOVE WS-SUMMARY-DETAIL-LINE TO PAYMENT-SUMMARY-LINE
035300     WRITE PAYMENT-SUMMARY-LINE
035400
035500     MOVE 'OUTSTANDING     ' TO WS-SUM-LABEL
035600     MOVE WS-TOTAL-OUTSTANDING TO WS-SUM-VALUE
035700     MOVE WS-SUMMARY-DETAIL-LINE TO PAYMENT-SUMMARY-LINE
035800     WRITE PAYMENT-SUMMARY-LINE
035900
036000     CLOSE PAYMENT-SUMMARY-LISTING
036100     .
036200**********************************************************
036300 210-SUM-INVOICE-TOTALS.
036400
036500     MOVE 'N' TO WS-INV-EOF-SWITCH
036600     OPEN INPUT INVOICE-MASTER
036700     PERFORM 211-READ-INVOICE-MASTER-2
036800     PERFORM 212-ADD-INVOICE-TOTAL UNTIL NO-MORE-INVOICES
036900     CLOSE INVOICE-MASTER
037000     .
037100 211-READ-INVOICE-MASTER-2.
037200
037300     READ INVOICE-MASTER
037400         AT END SET NO-MORE-INVOICES TO TRUE
037500     END-READ
037600     .
037700 212-ADD-INVOICE-TOTAL.
037800
037900     ADD INV-TOTAL-AMOUNT TO WS-TOTAL-INVOICED
038000     PERFORM 211-READ-INVOICE-MASTER-2
038100     .
038200**********************************************************
038300 220-SUM-PAYMENT-TOTALS.
038400
038500     MOVE 'N' TO WS-PAY-EOF-SWITCH
038600     OPEN INPUT PAYMENT-FILE
038700     PERFORM 221-READ-PAYMENT-FILE
038800     PERFORM 222-ADD-PAYMENT-AMOUNT UNTIL NO-MORE-PAYMENTS
038900     CLOSE PAYMENT-FILE
039000     .
039100 221-READ-PAYMENT-FILE.
039200
039300     READ PAYMENT-FILE
039400         AT END SET NO-MORE-PAYMENTS TO TRUE
039500     END-READ
039600     .
039700 222-ADD-PAYMENT-AMOUNT.
039800
039900     ADD PAY-AMOUNT TO WS-TOTAL-PAID
040000     PERFORM 221-READ-PAYMENT-FILE
040100     .
