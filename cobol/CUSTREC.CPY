000100*
000200*  CUSTOMER MASTER RECORD  -  SILVER TRADING A/R SYSTEM
000300*  ONE RECORD PER CUSTOMER, KEYED BY CUST-ID, FILE HELD IN
000400*  ASCENDING CUST-ID SEQUENCE.  REPLACES THE OLD DB2
000500*  TUTORIAL.CUSTOMER TABLE (SEE CHANGE LOG, CUSTPBS0).
000600*
000700 01  CUSTOMER-RECORD.
000800     05  CUST-ID                     PIC 9(6)  COMP.
000900     05  CUST-NAME                   PIC X(30).
001000     05  CUST-CONTACT                PIC X(20).
001100     05  CUST-CREATED-DATE           PIC X(8).
001200     05  CUST-CREATED-DATE-R REDEFINES
001300         CUST-CREATED-DATE.
001400         10  CUST-CREATED-CCYY       PIC 9(4).
001500         10  CUST-CREATED-MM         PIC 9(2).
001600         10  CUST-CREATED-DD         PIC 9(2).
001700     05  CUST-NOTES                  PIC X(40).
001800     05  FILLER                      PIC X(14).
